000100********************************************
000200*                                          *
000300*  Record Definition For Scored Rumour     *
000400*           Output File                    *
000500*     Uses TR-Rumour-Id as key              *
000600********************************************
000700*  File size 211 bytes, sequential line file.
000800*
000900* Carries every Rumour Input field through unchanged plus the
001000* four dimension scores and the weighted overall.
001010*
001020* SR-Status carries the accept/drop/error domain ('A'/'D'/'E')
001030* but only 'A' is ever written here - TR020's dedup filter drops
001040* duplicates and blank-key records onto the floor (counted, not
001050* written) and passes survivors to TR030 on TR-Accept-File with
001060* no status field at all; TR030 hard-codes "A" into every
001070* Scored Record it writes, since TR-Scored-File by definition
001080* holds one row per rumour that made it all the way through
001090* scoring. 'D' and 'E' are reserved for a caller further up the
001095* chain that merges in the rumours TR020 dropped - this program
001096* never produces them itself.
001200*
001300* 05/01/26 rha - Created.
001400* 12/01/26 rha - TR9901 Status widened comment, no field chg.
001410* 09/08/26 mpk - TR9946 Header claimed status was set by both
001420*                TR020 and TR030 - TR020 never writes a Scored
001430*                Record at all. Corrected to describe what the
001440*                pipeline actually does.
001500*
001600 01  TR-Scored-Record.
001700     03  TR-Rumour-Id          pic 9(6).
001800     03  TR-Player-Name        pic x(30).
001900     03  TR-Position           pic xx.
002000     03  TR-Player-Age         pic 99.
002100     03  TR-From-Club          pic x(25).
002200     03  TR-To-Club            pic x(25).
002300     03  TR-League             pic x(20).
002400     03  TR-Source-Name        pic x(25).
002500     03  TR-Source-Url-Key     pic x(12).
002600     03  TR-Reported-Fee       pic 9(5)v99.
002700     03  TR-Fee-Reported-Flag  pic x.
002800     03  TR-Contract-Years     pic 9v9.
002900     03  TR-Contract-Flag      pic x.
003000     03  TR-Sightings-Count    pic 9(3).
003100     03  TR-Sources-7d         pic 9(2).
003200     03  TR-Days-Since-First   pic 9(3).
003300     03  SR-Scores.
003400         05  SR-Credibility    pic 9(3)v9.
003500         05  SR-Fit            pic 9(3)v9.
003600         05  SR-Value          pic 9(3)v9.
003700         05  SR-Momentum       pic 9(3)v9.
003800         05  SR-Overall        pic 9(3)v9.
003810*        A accepted, D dropped as duplicate, E error
003900     03  SR-Status             pic x.
003910*        Reserved for growth
004000     03  filler                pic x(24).
004100*
