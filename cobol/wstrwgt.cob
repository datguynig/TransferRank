000100********************************************
000200*                                          *
000300*  Record Definition For Scoring Weights   *
000400*           (Settings) File                *
000500*     Single record, RRN/line 1 only        *
000600********************************************
000700*  File size 10 bytes.
000800*
000900*  If absent or invalid TR030 falls back to the house defaults
001000*  held in its own working storage (.40/.30/.20/.10) - see
001100*  WS-Dflt-Weights in TR030.
001200*
001300* 04/01/26 rha - Created.
001400*
001500 01  TR-Weights-Record.
001600*        def .40
001700     03  WT-Credibility        pic v99.
001800*        def .30
001900     03  WT-Fit                pic v99.
002000*        def .20
002100     03  WT-Value              pic v99.
002200*        def .10
002300     03  WT-Momentum           pic v99.
002400*        reserved for growth
002500     03  filler                pic x(2).
002600*
