000100********************************************
000200*                                          *
000300*  Record Definition For User Rating       *
000400*           File                           *
000500*     Uses UR-Rumour-Id + UR-Rater-Id as    *
000600*     the effective key                     *
000700********************************************
000800*  File size 25 bytes.
000900*
001000* 04/01/26 rha - Created.
001100*
001200 01  TR-Rating-Record.
001300     03  UR-Rumour-Id          pic 9(6).
001400     03  UR-Rater-Id           pic x(15).
001500*        1-5, anything else rejected
001600     03  UR-Rating             pic 9.
001700*        reserved for growth
001800     03  filler                pic x(3).
001900*
