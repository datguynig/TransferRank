000100**********************************************
000200*                                            *
000300*  Record Definition For Rumour Input        *
000400*           File                             *
000500*     Uses TR-Rumour-Id as key                *
000600**********************************************
000700*  File size 185 bytes, sequential line file (CSV-style extract).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 rha - Created.
001200* 11/01/26 rha - Widened Contract-Years, was too narrow for 9v9.
001300* 19/02/26 rha - TR9902 Source-Url-Key confirmed at 12, not 16.
001400*
001500 01  TR-Rumour-Record.
001600     03  TR-Rumour-Id          pic 9(6).
001700     03  TR-Player-Name        pic x(30).
001800*        Position code: GK CB LB RB DM CM AM LW RW ST
001900     03  TR-Position           pic xx.
002000*        Player age, 16-40
002100     03  TR-Player-Age         pic 99.
002200     03  TR-From-Club          pic x(25).
002300     03  TR-To-Club            pic x(25).
002400     03  TR-League             pic x(20).
002500     03  TR-Source-Name        pic x(25).
002600*        Dedup key, blanks = no key
002700     03  TR-Source-Url-Key     pic x(12).
002800*        Reported fee, M-Euro, zero = not reported
002900     03  TR-Reported-Fee       pic 9(5)v99.
003000*        Y or N
003100     03  TR-Fee-Reported-Flag  pic x.
003200*        Years left on contract
003300     03  TR-Contract-Years     pic 9v9.
003400*        Y or N, known or not
003500     03  TR-Contract-Flag      pic x.
003600     03  TR-Sightings-Count    pic 9(3).
003700*        Distinct sources, last 7 days
003800     03  TR-Sources-7d         pic 9(2).
003900     03  TR-Days-Since-First   pic 9(3).
004000*        Reserved for growth
004100     03  filler                pic x(19).
004200*
