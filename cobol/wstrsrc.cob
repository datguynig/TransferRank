000100********************************************
000200*                                          *
000300*  Record Definition For Source Master     *
000400*           File                           *
000500*     Uses SM-Source-Name as key            *
000600*     Sorted ascending on key, loaded to    *
000700*     a table & binary searched             *
000800********************************************
000900*  File size 52 bytes.
001000*
001100* 04/01/26 rha - Created.
001200*
001300 01  TR-Source-Record.
001400     03  SM-Source-Name        pic x(25).
001500*        journalist/club/outlet/aggregator
001600     03  SM-Source-Type        pic x(10).
001700*        TRUSTED/NEUTRAL/UNRELIABLE
001800     03  SM-Reputation-Tag     pic x(10).
001900*        historic accuracy, 0 = unknown
002000     03  SM-Hit-Rate           pic 9v99.
002100*        reserved for growth
002200     03  filler                pic x(4).
002300*
