000100********************************************************************
000200*                   TRANSFERRANK SOURCE RANKINGS                  *
000300*                                                                  *
000400*            Uses RW (Report Writer for prints)                   *
000500*                                                                  *
000600********************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.             TR060.
001200 AUTHOR.                 R H ASHWORTH.
001300 INSTALLATION.           APPLEWOOD COMPUTERS - TRANSFERRANK.
001400*
001500*
001600*
001700 DATE-WRITTEN.           02/02/1989.
001800 DATE-COMPILED.
001900 SECURITY.               COPYRIGHT (C) 1989, APPLEWOOD COMPUTERS.
002000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100*                        LICENSE.  SEE THE FILE COPYING FOR
002200*                        DETAILS.
002300*
002400*    REMARKS.            TRANSFERRANK SOURCE RANKINGS REPORT.
002500*                        ONE LINE PER SOURCE, ORDERED TRUSTED,
002600*                        NEUTRAL, UNRELIABLE, THEN DESCENDING
002700*                        AVERAGE OVERALL WITHIN THE TAG.  THE TAG
002800*                        IS NOT A PHYSICAL SORT KEY ON ANY FILE SO
002900*                        THE ORDER IS BUILT IN A WORKING TABLE.
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FILES USED.
003600*                        TR-SOURCE-FILE.   SOURCE MASTER.
003700*                        TR-SCORED-FILE.   SCORED RUMOURS FROM
003800*                                          TR030.
003900*                        TR-SOURCE-RPT.    132 COL PRINT FILE.
004000*
004100*    ERROR MESSAGES USED.
004200*                        NONE.
004300*
004400* CHANGES.
004500* 02/02/89 RHA         - CREATED.
004600* 09/02/89 RHA         - ADDED THE BUBBLE-SORT ON THE COMBINED
004700*                        TAG-PRIORITY/OVERALL RANK KEY, FIRST
004800*                        CUT JUST LISTED SOURCES IN FILE ORDER.
004900* 20/04/93 MPK         - TR9847 SOURCES WITH NO RUMOURS THIS RUN
005000*                        NOW OMITTED, WAS PRINTING A LINE OF
005100*                        ZEROES FOR EVERY UNUSED SOURCE.
005200* 29/11/98 RHA         - Y2K. NO DATE FIELDS HELD IN THIS
005300*                        PROGRAM, CHECKED AND CONFIRMED CLEAR.
005400* 18/07/06 RHA         - TR9871 SOURCE TABLE RAISED TO 2000
005500*                        ENTRIES TO MATCH TR030.
005600* 27/01/26 MPK         - TR9903 ADAPTED FOR TRANSFERRANK, REPLACES
005700*                        THE OLD CHECK REGISTER REPORT ENTIRELY.
005710* 03/08/26 MPK         - TR9941 RANK KEY WAS BUILT FROM THE AVERAGE
005720*                        OVERALL SCORE WITH THE DECIMALS TRUNCATED
005730*                        OFF, SO SOURCES TIED ON THE WHOLE NUMBER
005740*                        DID NOT SORT ON THE HUNDREDTHS. NOW
005750*                        SCALED BY 100 BEFORE IT GOES IN THE KEY.
005800*
005900*********************************************************************
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES AND WAS UPDATED 2026.
006400*
006500* THIS PROGRAM IS PART OF THE TRANSFERRANK BATCH SUITE, BUILT ON
006600* THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM FRAMEWORK, AND IS
006700* COPYRIGHT (C) APPLEWOOD COMPUTERS, 1989-2026 AND LATER.
006800*
006900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007000* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007100* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
007200*
007300* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007400* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007500* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
007600*
007700* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
007800* LICENSE ALONG WITH THIS PROGRAM.  IF NOT, SEE THE FILE COPYING.
007900*
008000*********************************************************************
008100*
008200 ENVIRONMENT             DIVISION.
008300*================================
008400*
008500 CONFIGURATION           SECTION.
008600 SOURCE-COMPUTER.        IBM-370.
008700 OBJECT-COMPUTER.        IBM-370.
008800 SPECIAL-NAMES.
008900     C01                 IS TOP-OF-FORM
009000     UPSI-0              ON STATUS IS TR-TEST-RUN.
009100*
009200 INPUT-OUTPUT            SECTION.
009300 FILE-CONTROL.
009400     SELECT  TR-SOURCE-FILE     ASSIGN TO TRSRCMST
009500             ORGANIZATION IS LINE SEQUENTIAL.
009600     SELECT  TR-SCORED-FILE     ASSIGN TO TRSCORED
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800     SELECT  TR-SOURCE-RPT      ASSIGN TO TRSRCRPT
009900             ORGANIZATION IS LINE SEQUENTIAL.
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE                    SECTION.
010500*
010600 FD  TR-SOURCE-FILE.
010700 01  TR-SOURCE-RECORD.
010800     COPY "wstrsrc.cob".
010900*
011000 FD  TR-SCORED-FILE.
011100 01  TR-SCORED-RECORD.
011200     COPY "wstrscr.cob".
011300*
011400 FD  TR-SOURCE-RPT
011500     RECORD CONTAINS 132 CHARACTERS
011600     REPORT IS Source-Rankings-Report.
011700*
011800 WORKING-STORAGE SECTION.
011900*-----------------------
012000 77  PROG-NAME            PIC X(15) VALUE "TR060 (1.0.05)".
012100 77  WS-PAGE-LINES        COMP   PIC 9(3) VALUE 56.
012200 77  WS-SRC-MAX           COMP   PIC 9(4) VALUE ZERO.
012300 77  WS-RANK-MAX          COMP   PIC 9(4) VALUE ZERO.
012400*
012500 01  WS-DATA.
012600     03  WS-REPLY         PIC X.
012700     03  TR-TEST-RUN      PIC X      VALUE "N".
012800         88  TR-TESTING             VALUE "Y".
012900     03  TR-SOURCE-STATUS PIC XX     VALUE "00".
013000     03  TR-SCORED-STATUS PIC XX     VALUE "00".
013100     03  FILLER           PIC X(4).
013200*
013300 01  WS-SOURCE-TABLE.
013400     03  WS-SRC-ENTRY OCCURS 1 TO 2000 TIMES
013500                      DEPENDING ON WS-SRC-MAX
013600                      ASCENDING KEY WS-SM-NAME
013700                      INDEXED BY WS-SX.
013800         05  WS-SM-NAME       PIC X(25).
013900         05  WS-SM-TYPE       PIC X(10).
014000         05  WS-SM-TAG        PIC X(10).
014100         05  WS-SM-HIT-RATE   PIC 9V99.
014200         05  WS-SM-COUNT      COMP-3 PIC 9(5) VALUE ZERO.
014300         05  WS-SM-SUM-OVR    COMP-3 PIC S9(7)V9 VALUE ZERO.
014400         05  WS-SM-SUM-CRED   COMP-3 PIC S9(7)V9 VALUE ZERO.
014450         05  FILLER           PIC X(2).
014500*
014600 01  WS-SOURCE-TABLE-X REDEFINES WS-SOURCE-TABLE.
014700     03  WS-SRC-LINE PIC X(68) OCCURS 2000 TIMES.
014800*
014900 01  WS-RANK-TABLE.
015000     03  WS-RANK-ENTRY OCCURS 1 TO 2000 TIMES
015100                      DEPENDING ON WS-RANK-MAX
015200                      INDEXED BY WS-RX.
015300         05  WS-RK-NAME       PIC X(25).
015400         05  WS-RK-TYPE       PIC X(10).
015500         05  WS-RK-TAG        PIC X(10).
015600         05  WS-RK-COUNT      COMP-3 PIC 9(5).
015700         05  WS-RK-AVG-OVR    PIC 9(3)V99.
015800         05  WS-RK-AVG-CRED   PIC 9(3)V99.
015900         05  WS-RK-KEY        COMP   PIC 9(6).
015950         05  FILLER           PIC X(2).
016000*
016100 01  WS-RANK-TABLE-X REDEFINES WS-RANK-TABLE.
016200     03  WS-RANK-LINE PIC X(63) OCCURS 2000 TIMES.
016300*
016400 01  WS-BUBBLE-AREA.
016500     03  WS-SWAP-MADE     PIC X      VALUE "N".
016600         88  WS-SWAPPED             VALUE "Y".
016700     03  WS-SAVE-ENTRY    PIC X(63)  VALUE SPACES.
016800     03  WS-AVG-SCALED    COMP   PIC 9(5) VALUE ZERO.
016900     03  WS-TAG-PRIORITY  COMP   PIC 9    VALUE ZERO.
016950     03  FILLER           PIC X(4).
017000*
017020 01  WS-BUBBLE-DUMP REDEFINES WS-BUBBLE-AREA.
017040     03  FILLER           PIC X(71).
017100 PROCEDURE DIVISION.
017200*======================
017300*
017400 AA000-MAIN               SECTION.
017500***********************************
017600     OPEN     INPUT TR-SOURCE-FILE.
017700     PERFORM  BB010-LOAD-SOURCE-TABLE
017800              THRU BB010-LOAD-SOURCE-TABLE-EXIT.
017900     CLOSE    TR-SOURCE-FILE.
018000     OPEN     INPUT TR-SCORED-FILE.
018100     PERFORM  BB020-ACCUMULATE-SCORES
018200              THRU BB020-ACCUMULATE-SCORES-EXIT.
018300     CLOSE    TR-SCORED-FILE.
018400     PERFORM  CC010-BUILD-RANK-TABLE
018500              THRU CC010-BUILD-RANK-TABLE-EXIT.
018600     PERFORM  CC020-BUBBLE-SORT
018700              THRU CC020-BUBBLE-SORT-EXIT.
018800     OPEN     OUTPUT TR-SOURCE-RPT.
018900     PERFORM  DD010-PRINT-REPORT
019000              THRU DD010-PRINT-REPORT-EXIT.
019100     CLOSE    TR-SOURCE-RPT.
019200     GOBACK.
019300*
019400 AA000-EXIT.
019500     EXIT.
019600*
019700 BB010-LOAD-SOURCE-TABLE  SECTION.
019800***********************************
019900     MOVE     ZERO TO WS-SRC-MAX.
020000*
020100 BB010-READ-SOURCE.
020200     READ     TR-SOURCE-FILE
020300              AT END GO TO BB010-LOAD-SOURCE-TABLE-EXIT.
020400     IF       WS-SRC-MAX NOT < 2000
020500              GO TO BB010-LOAD-SOURCE-TABLE-EXIT.
020600     ADD      1 TO WS-SRC-MAX.
020700     SET      WS-SX TO WS-SRC-MAX.
020800     MOVE     SM-Source-Name    TO WS-SM-NAME (WS-SRC-MAX).
020900     MOVE     SM-Source-Type    TO WS-SM-TYPE (WS-SRC-MAX).
021000     MOVE     SM-Reputation-Tag TO WS-SM-TAG  (WS-SRC-MAX).
021100     MOVE     SM-Hit-Rate       TO WS-SM-HIT-RATE (WS-SRC-MAX).
021200     MOVE     ZERO TO WS-SM-COUNT (WS-SRC-MAX)
021300                      WS-SM-SUM-OVR (WS-SRC-MAX)
021400                      WS-SM-SUM-CRED (WS-SRC-MAX).
021500     GO       TO BB010-READ-SOURCE.
021600*
021700 BB010-LOAD-SOURCE-TABLE-EXIT.
021800     EXIT.
021900*
022000 BB020-ACCUMULATE-SCORES  SECTION.
022100***********************************
022200     READ     TR-SCORED-FILE
022300              AT END GO TO BB020-ACCUMULATE-SCORES-EXIT.
022400     IF       SR-Status NOT = "A"
022500              GO TO BB020-ACCUMULATE-SCORES.
022550*            (DROPPED/ERROR ROWS TAKE NO PART IN THE RANKINGS)
022600     IF       WS-SRC-MAX = ZERO
022700              GO TO BB020-ACCUMULATE-SCORES.
022750*
022800     SET      WS-SX TO 1.
022900     SEARCH   ALL WS-SRC-ENTRY
023000              AT END GO TO BB020-ACCUMULATE-SCORES
023100              WHEN WS-SM-NAME (WS-SX) = TR-Source-Name
023200              ADD 1 TO WS-SM-COUNT (WS-SX)
023300              ADD SR-Overall TO WS-SM-SUM-OVR (WS-SX)
023400              ADD SR-Credibility TO WS-SM-SUM-CRED (WS-SX).
023500     GO       TO BB020-ACCUMULATE-SCORES.
023600*
023700 BB020-ACCUMULATE-SCORES-EXIT.
023800     EXIT.
023900*
024000 CC010-BUILD-RANK-TABLE   SECTION.
024100***********************************
024200     MOVE     ZERO TO WS-RANK-MAX.
024300     IF       WS-SRC-MAX = ZERO
024400              GO TO CC010-BUILD-RANK-TABLE-EXIT.
024500     SET      WS-SX TO 1.
024600*
024700 CC010-SCAN-LOOP.
024800     IF       WS-SM-COUNT (WS-SX) = ZERO
024900              GO TO CC010-NEXT.
025000     ADD      1 TO WS-RANK-MAX.
025100     SET      WS-RX TO WS-RANK-MAX.
025200     MOVE     WS-SM-NAME (WS-SX) TO WS-RK-NAME (WS-RX).
025300     MOVE     WS-SM-TYPE (WS-SX) TO WS-RK-TYPE (WS-RX).
025400     MOVE     WS-SM-TAG  (WS-SX) TO WS-RK-TAG  (WS-RX).
025500     MOVE     WS-SM-COUNT (WS-SX) TO WS-RK-COUNT (WS-RX).
025600     COMPUTE  WS-RK-AVG-OVR (WS-RX) ROUNDED =
025700              WS-SM-SUM-OVR (WS-SX) / WS-SM-COUNT (WS-SX).
025800     COMPUTE  WS-RK-AVG-CRED (WS-RX) ROUNDED =
025900              WS-SM-SUM-CRED (WS-SX) / WS-SM-COUNT (WS-SX).
026000*
026100     EVALUATE WS-RK-TAG (WS-RX)
026200         WHEN "TRUSTED"
026300              MOVE 1 TO WS-TAG-PRIORITY
026400         WHEN "NEUTRAL"
026500              MOVE 2 TO WS-TAG-PRIORITY
026600         WHEN OTHER
026700              MOVE 3 TO WS-TAG-PRIORITY
026800     END-EVALUATE.
026850*    TR9941 SCALE BY 100 BEFORE TRUNCATING TO THE WHOLE-NUMBER
026860*    KEY FIELD, A PLAIN MOVE DROPPED THE DECIMAL PLACES AND TIED
026870*    SOURCES THAT ONLY DIFFERED IN THE HUNDREDTHS.
026900     COMPUTE  WS-AVG-SCALED = WS-RK-AVG-OVR (WS-RX) * 100.
027000     COMPUTE  WS-RK-KEY (WS-RX) =
027100              (WS-TAG-PRIORITY * 100000) + (99999 - WS-AVG-SCALED).
027200*
027300 CC010-NEXT.
027400     SET      WS-SX UP BY 1.
027500     IF       WS-SX NOT > WS-SRC-MAX
027600              GO TO CC010-SCAN-LOOP.
027700*
027800 CC010-BUILD-RANK-TABLE-EXIT.
027900     EXIT.
028000*
028100 CC020-BUBBLE-SORT        SECTION.
028200***********************************
028300*    CLASSIC EXCHANGE (BUBBLE) SORT, ASCENDING ON WS-RK-KEY, SO
028400*    TRUSTED/NEUTRAL/UNRELIABLE COME OUT IN ORDER AND WITHIN A
028500*    TAG THE BEST AVERAGE OVERALL IS FIRST.
028600     IF       WS-RANK-MAX < 2
028700              GO TO CC020-BUBBLE-SORT-EXIT.
028750*
028800 CC020-PASS.
028900     MOVE     "N" TO WS-SWAP-MADE.
029000     SET      WS-RX TO 1.
029100*
029200 CC020-COMPARE.
029300     IF       WS-RK-KEY (WS-RX) > WS-RK-KEY (WS-RX + 1)
029400              MOVE WS-RANK-LINE (WS-RX)     TO WS-SAVE-ENTRY
029500              MOVE WS-RANK-LINE (WS-RX + 1) TO WS-RANK-LINE (WS-RX)
029600              MOVE WS-SAVE-ENTRY            TO WS-RANK-LINE (WS-RX + 1)
029700              MOVE "Y" TO WS-SWAP-MADE
029800     END-IF.
029900     SET      WS-RX UP BY 1.
030000     IF       WS-RX < WS-RANK-MAX
030100              GO TO CC020-COMPARE.
030200     IF       WS-SWAPPED
030300              GO TO CC020-PASS.
030400*
030500 CC020-BUBBLE-SORT-EXIT.
030600     EXIT.
030700*
030800 DD010-PRINT-REPORT       SECTION.
030900***********************************
031000     IF       WS-RANK-MAX = ZERO
031100              GO TO DD010-PRINT-REPORT-EXIT.
031200     INITIATE Source-Rankings-Report.
031300     SET      WS-RX TO 1.
031400*
031500 DD010-PRINT-LOOP.
031600     GENERATE Source-Detail.
031700     SET      WS-RX UP BY 1.
031800     IF       WS-RX NOT > WS-RANK-MAX
031900              GO TO DD010-PRINT-LOOP.
032000     TERMINATE Source-Rankings-Report.
032100*
032200 DD010-PRINT-REPORT-EXIT.
032300     EXIT.
032400*
032500 REPORT SECTION.
032600*****************
032700*
032800 RD  Source-Rankings-Report
032900     PAGE LIMIT   WS-PAGE-LINES
033000     HEADING      1
033100     FIRST DETAIL 5
033200     LAST DETAIL  WS-PAGE-LINES.
033300*
033400 01  TYPE PAGE HEADING.
033500     03  LINE 1.
033600         05  COL  1      PIC X(30)
033700               VALUE "TRANSFERRANK SOURCE RANKINGS".
033800         05  COL 100     PIC X(5)   VALUE "PAGE ".
033900         05  COL 105     PIC ZZ9    SOURCE PAGE-COUNTER.
034000     03  LINE 3.
034100         05  COL  1      PIC X(25)  VALUE "SOURCE".
034200         05  COL 27      PIC X(10)  VALUE "TYPE".
034300         05  COL 38      PIC X(10)  VALUE "TAG".
034400         05  COL 49      PIC X(6)   VALUE "COUNT".
034500         05  COL 56      PIC X(7)   VALUE "AVG OVR".
034600         05  COL 64      PIC X(8)   VALUE "AVG CRED".
034700*
034800 01  Source-Detail TYPE DETAIL.
034900     03  LINE + 1.
035000         05  COL  1      PIC X(25)  SOURCE WS-RK-NAME (WS-RX).
035100         05  COL 27      PIC X(10)  SOURCE WS-RK-TYPE (WS-RX).
035200         05  COL 38      PIC X(10)  SOURCE WS-RK-TAG (WS-RX).
035300         05  COL 49      PIC ZZZZ9  SOURCE WS-RK-COUNT (WS-RX).
035400         05  COL 56      PIC ZZ9.99 SOURCE WS-RK-AVG-OVR (WS-RX).
035500         05  COL 64      PIC ZZ9.99 SOURCE WS-RK-AVG-CRED (WS-RX).
035600*
