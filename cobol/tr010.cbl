000050********************************************************************
000060*                 TRANSFERRANK BULK LOAD & VALIDATION             *
000070*                                                                  *
000080*           First stage of the TransferRank nightly suite         *
000090*                                                                  *
000095********************************************************************
000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TR010.
000500 AUTHOR.                 R H ASHWORTH.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - TRANSFERRANK.
000700 DATE-WRITTEN.           04/01/1989.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1989, APPLEWOOD COMPUTERS.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001100*                        LICENSE.  SEE THE FILE COPYING FOR
001200*                        DETAILS.
001300*
001400*    REMARKS.            TRANSFERRANK BULK LOAD AND FIELD
001500*                        VALIDATION PASS.
001600*
001700*    VERSION.            SEE PROG-NAME IN WS.
001800*
001900*    CALLED MODULES.     NONE.
002000*
002100*    FILES USED.
002200*                        TR-RUMOUR-FILE.   INCOMING CANDIDATES.
002300*                        TR-STAGE-FILE.    GOOD RECORDS ONLY.
002400*                        TR-ERROR-FILE.    REJECT LISTING.
002500*
002600*    ERROR MESSAGES USED.
002700*                        TR001 - TR006.
002800*
002900* CHANGES.
003000* 04/01/89 RHA         - CREATED.  FIRST CUT, VALIDATES THE
003100*                        SEVEN MANDATORY FIELDS ONLY.
003200* 19/01/89 RHA         - ADDED AGE RANGE CHECK 16-40, WAS
003300*                        ACCEPTING NEGATIVE AGES FROM BAD FEEDS.
003400* 02/02/89 RHA         - ADDED POSITION CODE TABLE CHECK, REF
003500*                        TR9811.  SCOUTS KEPT SEEING "WG" COME
003600*                        THROUGH AND ASKING WHAT IT WAS.
003700* 14/03/90 RHA         - WS-GOOD-CNT AND WS-ERR-CNT NOW COMP,
003800*                        WERE DISPLAY - SHAVES A FEW MS ON THE
003900*                        BIG MONDAY-MORNING FEEDS.
004000* 11/06/91 MPK         - TR9820 TIGHTENED NUMERIC TEST ON AGE,
004100*                        A SPACE-FILLED FIELD WAS PASSING THE
004200*                        OLD "NOT > 40" TEST.
004300* 23/09/93 MPK         - REC-NO NOW PRINTED ON THE ERROR LINE
004400*                        ZERO-SUPPRESSED, LOOKED ODD OTHERWISE.
004500* 07/02/95 RHA         - TIDIED BANNER, NO LOGIC CHANGE.
004600* 30/11/98 MPK         - Y2K. RUN-DATE NOW HELD AS A FULL 8-DIGIT
004700*                        CENTURY FIELD THROUGHOUT, SEE WS-RUN-
004800*                        DATE.  NO 2-DIGIT YEAR HELD ANYWHERE IN
004900*                        THIS PROGRAM.
005000* 14/05/02 MPK         - TR9855 ERROR FILE NOW OPENS EXTEND SO
005100*                        REPEAT RUNS IN ONE DAY APPEND RATHER
005200*                        THAN OVERWRITE.
005300* 09/01/26 RHA         - TR9902 REWORKED FOR THE WEB FEED LAYOUT,
005400*                        REPLACES THE OLD FIXED-WIDTH PRINTER
005500*                        FEED THIS PROGRAM READ UNTIL NOW.
005600*
005610*********************************************************************
005620* COPYRIGHT NOTICE.
005630* ****************
005640*
005650* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES AND WAS UPDATED 2026.
005660*
005670* THIS PROGRAM IS PART OF THE TRANSFERRANK BATCH SUITE, BUILT ON
005680* THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM FRAMEWORK, AND IS
005690* COPYRIGHT (C) APPLEWOOD COMPUTERS, 1989-2026 AND LATER.
005700*
005710* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005720* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005730* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
005740*
005750* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
005760* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
005770* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
005780*
005790* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
005795* LICENSE ALONG WITH THIS PROGRAM.  IF NOT, SEE THE FILE COPYING.
005796*
005797*********************************************************************
005798*
005799 ENVIRONMENT             DIVISION.
005800*================================
005900*
006000 CONFIGURATION           SECTION.
006100 SOURCE-COMPUTER.        IBM-370.
006200 OBJECT-COMPUTER.        IBM-370.
006300 SPECIAL-NAMES.
006400     C01                 IS TOP-OF-FORM
006500     CLASS TR-ALPHA      IS "A" THRU "Z"
006600     UPSI-0              ON STATUS IS TR-TEST-RUN.
006700*
006800 INPUT-OUTPUT            SECTION.
006900 FILE-CONTROL.
007000     SELECT  TR-RUMOUR-FILE     ASSIGN TO TRRUMIN
007100             ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT  TR-STAGE-FILE      ASSIGN TO TRSTAGE
007300             ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT  TR-ERROR-FILE      ASSIGN TO TRERRLST
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 FILE                    SECTION.
008100*
008200 FD  TR-RUMOUR-FILE.
008300 01  TR-RUMOUR-RECORD.
008400     COPY "wstrrum.cob".
008500*
008600 FD  TR-STAGE-FILE.
008700 01  TR-STAGE-RECORD      PIC X(185).
008800*
008900 FD  TR-ERROR-FILE.
009000 01  TR-ERROR-RECORD      PIC X(80).
009100*
009200 WORKING-STORAGE SECTION.
009300*-----------------------
009400 77  PROG-NAME            PIC X(15) VALUE "TR010 (1.0.06)".
009500 77  WS-GOOD-CNT          COMP-3 PIC 9(7) VALUE ZERO.
009600 77  WS-ERR-CNT           COMP-3 PIC 9(7) VALUE ZERO.
009700 77  WS-REC-NO            COMP   PIC 9(7) VALUE ZERO.
009800*
009900 01  WS-DATA.
010000     03  WS-REPLY         PIC X.
010100     03  WS-RUN-DATE      PIC 9(8).
010150     03  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
010160         05  WS-RUN-CCYY  PIC 9(4).
010170         05  WS-RUN-MM    PIC 99.
010180         05  WS-RUN-DD    PIC 99.
010200     03  TR-TEST-RUN      PIC X      VALUE "N".
010300         88  TR-TESTING             VALUE "Y".
010350     03  FILLER           PIC X(5).
010400*
010500 01  WS-POSITION-TABLE    VALUE "GKCBLBRBDMCMAMLWRWST".
010600     03  WS-POS-ENTRY OCCURS 10 TIMES
010700                          PIC X(2).
010800*
010900 01  WS-EDIT-AREA.
011000     03  WS-EDIT-AGE      PIC 99.
011100     03  WS-EDIT-AGE-X REDEFINES WS-EDIT-AGE
011200                          PIC XX.
011300     03  WS-EDIT-SUB      COMP   PIC 9(2) VALUE ZERO.
011400     03  WS-EDIT-FOUND    PIC X      VALUE "N".
011500         88  WS-POS-FOUND           VALUE "Y".
011550     03  FILLER           PIC X(3).
011600*
011700 01  WS-REC-NO-EDIT       PIC Z(6)9.
011800 01  WS-REC-NO-EDIT-R REDEFINES WS-REC-NO-EDIT
011900                          PIC 9(7).
012000*
012100 01  TR-ERROR-LINE.
012200     03  EL-REC-NO        PIC Z(6)9.
012300     03  FILLER           PIC X      VALUE SPACE.
012400     03  EL-MESSAGE       PIC X(65).
012500     03  FILLER           PIC X(7)   VALUE SPACE.
012600*
012700 01  ERROR-MESSAGES.
012800     03  TR001            PIC X(30)
012900                          VALUE "TR001 PLAYER NAME MISSING".
013000     03  TR002            PIC X(30)
013100                          VALUE "TR002 POSITION MISSING".
013200     03  TR003            PIC X(30)
013300                          VALUE "TR003 INVALID POSITION CODE".
013400     03  TR004            PIC X(30)
013500                          VALUE "TR004 AGE NOT NUMERIC 16-40".
013600     03  TR005            PIC X(30)
013700                          VALUE "TR005 CLUB OR LEAGUE MISSING".
013800     03  TR006            PIC X(30)
013900                          VALUE "TR006 SOURCE NAME MISSING".
013950     03  FILLER           PIC X(10).
014000*
014100 01  WS-FILE-STATUS.
014200     03  TR-RUMOUR-STATUS PIC XX     VALUE "00".
014300     03  TR-STAGE-STATUS  PIC XX     VALUE "00".
014400     03  TR-ERROR-STATUS  PIC XX     VALUE "00".
014450     03  FILLER           PIC X(2).
014500*
014600 PROCEDURE DIVISION.
014700*======================
014800*
014900 AA000-MAIN               SECTION.
015000***********************************
015100     ACCEPT   WS-RUN-DATE FROM DATE YYYYMMDD.
015200     PERFORM  AA010-OPEN-FILES.
015300     PERFORM  BB000-PROCESS-RUMOURS
015400             THRU BB000-PROCESS-RUMOURS-EXIT.
015500     PERFORM  AA020-CLOSE-FILES.
015600     DISPLAY  "TR010 GOOD =" WS-GOOD-CNT " ERR =" WS-ERR-CNT.
016000     GOBACK.
016100*
016200 AA000-EXIT.
016300     EXIT.
016400*
016500 AA010-OPEN-FILES         SECTION.
016600***********************************
016700     OPEN     INPUT  TR-RUMOUR-FILE.
016800     IF       TR-RUMOUR-STATUS NOT = "00"
016900              DISPLAY "TR010 CANNOT OPEN RUMOUR FILE - "
017000                      TR-RUMOUR-STATUS
017100              MOVE 16 TO RETURN-CODE
017200              GOBACK.
017300     OPEN     OUTPUT TR-STAGE-FILE.
017400     OPEN     EXTEND TR-ERROR-FILE.
017500     IF       TR-ERROR-STATUS = "05" OR "35"
017600              OPEN OUTPUT TR-ERROR-FILE.
017700*
017800 AA010-EXIT.
017900     EXIT.
018000*
018100 AA020-CLOSE-FILES        SECTION.
018200***********************************
018300     CLOSE    TR-RUMOUR-FILE
018400              TR-STAGE-FILE
018500              TR-ERROR-FILE.
018600*
018700 AA020-EXIT.
018800     EXIT.
018900*
019000 BB000-PROCESS-RUMOURS    SECTION.
019100***********************************
019200     READ     TR-RUMOUR-FILE
019300              AT END GO TO BB000-PROCESS-RUMOURS-EXIT.
019400     ADD      1 TO WS-REC-NO.
019500     PERFORM  BB010-VALIDATE-RECORD
019600             THRU BB010-VALIDATE-RECORD-EXIT.
019700     GO       TO BB000-PROCESS-RUMOURS.
019800*
019900 BB000-PROCESS-RUMOURS-EXIT.
020000     EXIT.
020100*
020200 BB010-VALIDATE-RECORD    SECTION.
020300***********************************
020400     MOVE     "N" TO WS-EDIT-FOUND.
020500*
020600     IF       TR-PLAYER-NAME = SPACES
020700              MOVE TR001 TO EL-MESSAGE
020800              GO TO BB030-LOG-ERROR.
020900     IF       TR-POSITION = SPACES
021000              MOVE TR002 TO EL-MESSAGE
021100              GO TO BB030-LOG-ERROR.
021200*
021300     MOVE     ZERO TO WS-EDIT-SUB.
021400     PERFORM  BB015-FIND-POSITION
021500             THRU BB015-FIND-POSITION-EXIT
021600             10 TIMES.
021700     IF       NOT WS-POS-FOUND
021800              MOVE TR003 TO EL-MESSAGE
021900              GO TO BB030-LOG-ERROR.
022000*
022100     MOVE     TR-PLAYER-AGE TO WS-EDIT-AGE-X.
022200     IF       WS-EDIT-AGE-X NOT NUMERIC
022300              MOVE TR004 TO EL-MESSAGE
022400              GO TO BB030-LOG-ERROR.
022500     IF       WS-EDIT-AGE < 16 OR WS-EDIT-AGE > 40
022600              MOVE TR004 TO EL-MESSAGE
022700              GO TO BB030-LOG-ERROR.
022800*
022900     IF       TR-FROM-CLUB = SPACES OR TR-TO-CLUB = SPACES
023000              OR TR-LEAGUE = SPACES
023100              MOVE TR005 TO EL-MESSAGE
023200              GO TO BB030-LOG-ERROR.
023300     IF       TR-SOURCE-NAME = SPACES
023400              MOVE TR006 TO EL-MESSAGE
023500              GO TO BB030-LOG-ERROR.
023600*
023700     PERFORM  BB020-WRITE-GOOD THRU BB020-WRITE-GOOD-EXIT.
023800     GO       TO BB010-VALIDATE-RECORD-EXIT.
023900*
024000 BB015-FIND-POSITION.
024100     ADD      1 TO WS-EDIT-SUB.
024200     IF       WS-POS-ENTRY (WS-EDIT-SUB) = TR-POSITION
024300              MOVE "Y" TO WS-EDIT-FOUND.
024400*
024500 BB015-FIND-POSITION-EXIT.
024600     EXIT.
024700*
024800 BB020-WRITE-GOOD         SECTION.
024900***********************************
025000     MOVE     TR-RUMOUR-RECORD TO TR-STAGE-RECORD.
025100     WRITE    TR-STAGE-RECORD.
025200     ADD      1 TO WS-GOOD-CNT.
025300*
025400 BB020-WRITE-GOOD-EXIT.
025500     EXIT.
025600*
025700 BB030-LOG-ERROR          SECTION.
025800***********************************
025900     MOVE     WS-REC-NO TO EL-REC-NO.
025950     MOVE     TR-ERROR-LINE TO TR-ERROR-RECORD.
026000     WRITE    TR-ERROR-RECORD.
026100     ADD      1 TO WS-ERR-CNT.
026200*
026300 BB030-LOG-ERROR-EXIT.
026400     GO       TO BB010-VALIDATE-RECORD-EXIT.
026500*
026600 BB010-VALIDATE-RECORD-EXIT.
026700     EXIT.
026800*
