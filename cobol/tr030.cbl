000050********************************************************************
000060*                    TRANSFERRANK SCORING ENGINE                  *
000070*                                                                  *
000080*           Third stage of the TransferRank nightly suite         *
000090*                                                                  *
000095********************************************************************
000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TR030.
000500 AUTHOR.                 M P KEARNS.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - TRANSFERRANK.
000700 DATE-WRITTEN.           12/01/1989.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1989, APPLEWOOD COMPUTERS.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001100*                        LICENSE.  SEE THE FILE COPYING FOR
001200*                        DETAILS.
001300*
001400*    REMARKS.            TRANSFERRANK SCORING ENGINE.  FOUR
001500*                        DIMENSION SCORES PLUS THE WEIGHTED
001600*                        OVERALL, PER SURVIVING RUMOUR FROM
001700*                        TR020.
001800*
001900*    VERSION.            SEE PROG-NAME IN WS.
002000*
002100*    CALLED MODULES.     NONE.
002200*
002300*    FILES USED.
002400*                        TR-ACCEPT-FILE.    SURVIVORS FROM TR020.
002500*                        TR-SOURCE-FILE.    SOURCE MASTER, SORTED
002600*                                           ON NAME, TABLE LOADED
002700*                                           AND BINARY SEARCHED.
002800*                        TR-CLUB-FILE.      CLUB NEEDS, SORTED ON
002900*                                           CLUB, TABLE LOADED AND
003000*                                           BINARY SEARCHED.
003100*                        TR-WEIGHTS-FILE.   SCORING WEIGHTS, ONE
003200*                                           RECORD. DEFAULTS USED
003300*                                           IF MISSING/INVALID.
003400*                        TR-SCORED-FILE.    OUTPUT, ONE RECORD PER
003500*                                           RUMOUR SCORED.
003600*
003700*    ERROR MESSAGES USED.
003800*                        TR021.
003900*
004000* CHANGES.
004100* 12/01/89 MPK         - CREATED, REWORKED FROM THE OLD MOD-11
004200*                        CHECK-DIGIT CALCULATION SUBROUTINE SHAPE
004300*                        - SMALL TABLES, SMALL MATHS, SAME IDEA.
004400* 26/01/89 MPK         - ADDED THE LN TABLE FOR THE CORROBORATION
004500*                        BOOST, REF TR9814.  NO INTRINSIC LN ON
004600*                        THIS COMPILER SO IT IS A LOOKUP.
004700* 09/03/90 MPK         - TR9833 VALUE-SCORE AGE FACTOR WAS USING
004800*                        INTEGER DIVISION FOR THE YOUTH BAND,
004900*                        LOST A DIGIT OF PRECISION. NOW COMPUTE
005000*                        ROUNDED THROUGHOUT.
005100* 14/07/91 RHA         - WS-LEAGUE-TOTALS REMOVED FROM THIS
005200*                        PROGRAM, REPORT CONTROL BREAKS ARE DONE
005300*                        IN TR050 OFF THE SORTED SCORED FILE.
005400* 21/02/94 MPK         - TR9849 CLAMP ADDED AFTER EVERY DIMENSION
005500*                        SCORE, ONE FEED HAD A NEGATIVE HIT-RATE
005600*                        THAT PUSHED CREDIBILITY BELOW ZERO.
005700* 29/11/98 RHA         - Y2K. NO DATE FIELDS HELD IN THIS
005800*                        PROGRAM, CHECKED AND CONFIRMED CLEAR.
005900* 18/10/02 MPK         - TR9862 SOURCE AND CLUB TABLES RAISED TO
006000*                        2000/1000 ENTRIES FOR THE BIGGER FEEDS.
006100* 11/01/26 RHA         - TR9904 ADAPTED FOR TRANSFERRANK, REPLACES
006200*                        THE OLD CHECK-DIGIT LOGIC ENTIRELY.
006300* 22/02/26 RHA         - TR9907 WEIGHTS FILE NOW VALIDATED (MUST
006400*                        SUM TO 1.00) BEFORE USE, FALLS BACK TO
006500*                        HOUSE DEFAULTS OTHERWISE.
006510* 03/08/26 MPK         - TR9938 WS-LN-TABLE LITERAL WAS SIX
006520*                        DIGITS SHORT AND MISALIGNED FROM N=6 ON,
006530*                        SO THE CORROBORATION BOOST WAS WRONG FOR
006540*                        NEARLY EVERY SOURCES-7D > 1 RUMOUR.
006550*                        REKEYED FROM 100*LN(N), N=2 THRU 55.
006560* 09/08/26 RHA         - TR9944 EE030-SCORE-VALUE SET WS-VX TO 6
006570*                        BEFORE THE SEARCH. NON-ALL SEARCH DOES NOT
006580*                        WRAP, SO GK/CB/LB/RB/DM COULD NEVER MATCH
006590*                        AND FELL THROUGH TO CM'S PARAMETERS. NOW
006595*                        SET TO 1 SO ALL TEN POSITIONS ARE SEEN.
006600*
006610*********************************************************************
006620* COPYRIGHT NOTICE.
006630* ****************
006640*
006650* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES AND WAS UPDATED 2026.
006660*
006670* THIS PROGRAM IS PART OF THE TRANSFERRANK BATCH SUITE, BUILT ON
006680* THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM FRAMEWORK, AND IS
006690* COPYRIGHT (C) APPLEWOOD COMPUTERS, 1989-2026 AND LATER.
006691*
006692* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006693* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006694* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
006695*
006696* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
006697* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
006698* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
006699*
006700 ENVIRONMENT             DIVISION.
006800*================================
006900*
007000 CONFIGURATION           SECTION.
007100 SOURCE-COMPUTER.        IBM-370.
007200 OBJECT-COMPUTER.        IBM-370.
007300 SPECIAL-NAMES.
007400     C01                 IS TOP-OF-FORM
007500     UPSI-0              ON STATUS IS TR-TEST-RUN.
007600*
007700 INPUT-OUTPUT            SECTION.
007800 FILE-CONTROL.
007900     SELECT  TR-ACCEPT-FILE     ASSIGN TO TRACCEPT
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT  TR-SOURCE-FILE     ASSIGN TO TRSRCMST
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT  TR-CLUB-FILE       ASSIGN TO TRCLBNED
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT  TR-WEIGHTS-FILE    ASSIGN TO TRWEIGHT
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT  TR-SCORED-FILE     ASSIGN TO TRSCORED
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900*
009000 DATA                    DIVISION.
009100*================================
009200*
009300 FILE                    SECTION.
009400*
009500 FD  TR-ACCEPT-FILE.
009600 01  TR-ACCEPT-RECORD.
009700     COPY "wstrrum.cob".
009800*
009900 FD  TR-SOURCE-FILE.
010000 01  TR-SOURCE-IN-RECORD  PIC X(48).
010100*
010200 FD  TR-CLUB-FILE.
010300 01  TR-CLUB-IN-RECORD    PIC X(51).
010400*
010500 FD  TR-WEIGHTS-FILE.
010600 01  TR-WEIGHTS-IN-RECORD PIC X(8).
010700*
010800 FD  TR-SCORED-FILE.
010900 01  TR-SCORED-RECORD.
011000     COPY "wstrscr.cob".
011100*
011200 WORKING-STORAGE SECTION.
011300*-----------------------
011400 77  PROG-NAME            PIC X(15) VALUE "TR030 (1.0.07)".
011500 77  WS-SRC-MAX           COMP   PIC 9(4) VALUE ZERO.
011600 77  WS-CLB-MAX           COMP   PIC 9(4) VALUE ZERO.
011700 77  WS-READ-CNT          COMP-3 PIC 9(7) VALUE ZERO.
011800 77  WS-SCORED-CNT        COMP-3 PIC 9(7) VALUE ZERO.
011900 77  WS-LN-SUB            COMP   PIC 9(2) VALUE ZERO.
012000 77  WS-VAL-SUB           COMP   PIC 9(2) VALUE ZERO.
012100*
012200 01  WS-DATA.
012300     03  WS-REPLY         PIC X.
012400     03  TR-TEST-RUN      PIC X      VALUE "N".
012500         88  TR-TESTING             VALUE "Y".
012600     03  FILLER           PIC X(8).
012700*
012800 01  ERROR-MESSAGES.
012900     03  TR021            PIC X(40)
013000                          VALUE "TR021 WEIGHTS FILE INVALID, USING DEFLT".
013100     03  FILLER           PIC X(10).
013200*
013300 01  WS-SOURCE-TABLE.
013400     03  WS-SRC-ENTRY OCCURS 1 TO 2000 TIMES
013500                      DEPENDING ON WS-SRC-MAX
013600                      ASCENDING KEY WS-SM-SOURCE-NAME
013700                      INDEXED BY WS-SX.
013800         05  WS-SM-SOURCE-NAME     PIC X(25).
013900         05  WS-SM-SOURCE-TYPE     PIC X(10).
014000         05  WS-SM-REPUTATION-TAG  PIC X(10).
014100         05  WS-SM-HIT-RATE        PIC 9V99.
014200         05  FILLER                PIC X(2).
014300*
014400 01  WS-CLUB-TABLE.
014500     03  WS-CLB-ENTRY OCCURS 1 TO 1000 TIMES
014600                      DEPENDING ON WS-CLB-MAX
014700                      ASCENDING KEY WS-CN-CLUB-NAME
014800                      INDEXED BY WS-CX.
014900         05  WS-CN-CLUB-NAME       PIC X(25).
015000         05  WS-CN-NEED-POS-1      PIC X(2).
015100         05  WS-CN-NEED-POS-2      PIC X(2).
015200         05  WS-CN-NEED-POS-3      PIC X(2).
015300         05  WS-CN-STYLE-TAG-1     PIC X(10).
015400         05  WS-CN-STYLE-TAG-2     PIC X(10).
015500         05  FILLER                PIC X(2).
015600*
015700 01  WS-DFLT-WEIGHTS.
015800     03  WS-DFLT-CRED     PIC V99    VALUE .40.
015900     03  WS-DFLT-FIT      PIC V99    VALUE .30.
016000     03  WS-DFLT-VAL      PIC V99    VALUE .20.
016100     03  WS-DFLT-MOM      PIC V99    VALUE .10.
016150     03  FILLER           PIC X(2).
016200*
016300 01  WS-ACTIVE-WEIGHTS.
016400     03  WS-W-CRED        PIC V99    VALUE .40.
016500     03  WS-W-FIT         PIC V99    VALUE .30.
016600     03  WS-W-VAL         PIC V99    VALUE .20.
016700     03  WS-W-MOM         PIC V99    VALUE .10.
016800     03  WS-W-SUM REDEFINES WS-W-MOM
016900                          PIC V99.
016950     03  FILLER           PIC X(2).
017000*
017100 01  WS-WEIGHTS-IN.
017200     03  WI-CREDIBILITY   PIC V99.
017300     03  WI-FIT           PIC V99.
017400     03  WI-VALUE         PIC V99.
017500     03  WI-MOMENTUM      PIC V99.
017550     03  FILLER           PIC X(2).
017600 01  WS-WEIGHTS-SUM-CHK   PIC 9V99.
017700*
017800 01  WS-LN-TABLE VALUE
017810*    TR9938 TABLE REBUILT - WAS SHORT 6 DIGITS AND EVERY ENTRY
017820*    FROM N=6 ON DECODED TO THE WRONG LN(N), SEE CHANGES ABOVE.
017830*    EACH GROUP OF 4 DIGITS IS 100 * LN(N) FOR N=2 THRU N=55.
017900     "006901100139016101790195020802200230024002480256026402710277" &
018000     "028302890294030003040309031403180322032603300333033703400343" &
018100     "034703500353035603580361036403660369037103740376037803810383" &
018200     "038503870389039103930395039703990401".
018600     03  WS-LN-ENTRY OCCURS 54 TIMES
018700                      PIC 99V99.
018800*
018900 01  WS-VALUE-PARAM-TABLE.
019000     03  FILLER PIC X(2) VALUE "GK".
019100     03  FILLER PIC 99   VALUE 30.
019200     03  FILLER PIC 999  VALUE 035.
019300     03  FILLER PIC V99  VALUE .40.
019400     03  FILLER PIC 99   VALUE 32.
019500     03  FILLER PIC X(2) VALUE "CB".
019600     03  FILLER PIC 99   VALUE 28.
019700     03  FILLER PIC 999  VALUE 050.
019800     03  FILLER PIC V99  VALUE .40.
019900     03  FILLER PIC 99   VALUE 30.
020000     03  FILLER PIC X(2) VALUE "LB".
020100     03  FILLER PIC 99   VALUE 27.
020200     03  FILLER PIC 999  VALUE 045.
020300     03  FILLER PIC V99  VALUE .40.
020400     03  FILLER PIC 99   VALUE 29.
020500     03  FILLER PIC X(2) VALUE "RB".
020600     03  FILLER PIC 99   VALUE 27.
020700     03  FILLER PIC 999  VALUE 045.
020800     03  FILLER PIC V99  VALUE .40.
020900     03  FILLER PIC 99   VALUE 29.
021000     03  FILLER PIC X(2) VALUE "DM".
021100     03  FILLER PIC 99   VALUE 28.
021200     03  FILLER PIC 999  VALUE 055.
021300     03  FILLER PIC V99  VALUE .45.
021400     03  FILLER PIC 99   VALUE 30.
021500     03  FILLER PIC X(2) VALUE "CM".
021600     03  FILLER PIC 99   VALUE 27.
021700     03  FILLER PIC 999  VALUE 065.
021800     03  FILLER PIC V99  VALUE .45.
021900     03  FILLER PIC 99   VALUE 29.
022000     03  FILLER PIC X(2) VALUE "AM".
022100     03  FILLER PIC 99   VALUE 26.
022200     03  FILLER PIC 999  VALUE 075.
022300     03  FILLER PIC V99  VALUE .50.
022400     03  FILLER PIC 99   VALUE 28.
022500     03  FILLER PIC X(2) VALUE "LW".
022600     03  FILLER PIC 99   VALUE 26.
022700     03  FILLER PIC 999  VALUE 085.
022800     03  FILLER PIC V99  VALUE .50.
022900     03  FILLER PIC 99   VALUE 28.
023000     03  FILLER PIC X(2) VALUE "RW".
023100     03  FILLER PIC 99   VALUE 26.
023200     03  FILLER PIC 999  VALUE 085.
023300     03  FILLER PIC V99  VALUE .50.
023400     03  FILLER PIC 99   VALUE 28.
023500     03  FILLER PIC X(2) VALUE "ST".
023600     03  FILLER PIC 99   VALUE 27.
023700     03  FILLER PIC 999  VALUE 100.
023800     03  FILLER PIC V99  VALUE .50.
023900     03  FILLER PIC 99   VALUE 29.
024000*
024100 01  WS-VALUE-PARAM-TABLE-R REDEFINES WS-VALUE-PARAM-TABLE.
024200     03  WS-VP-ENTRY OCCURS 10 TIMES INDEXED BY WS-VX.
024300         05  WS-VP-POS        PIC X(2).
024400         05  WS-VP-PEAK-AGE   PIC 99.
024500         05  WS-VP-PEAK-VAL   PIC 999.
024600         05  WS-VP-YOUTH-MULT PIC V99.
024700         05  WS-VP-DECLINE    PIC 99.
024800*
024900 01  WS-SCORE-AREA.
025000     03  WS-CREDIBILITY   PIC S9(3)V9  COMP-3.
025100     03  WS-FIT           PIC S9(3)V9  COMP-3.
025200     03  WS-VALUE-SCORE   PIC S9(3)V9  COMP-3.
025300     03  WS-MOMENTUM      PIC S9(3)V9  COMP-3.
025400     03  WS-OVERALL       PIC S9(3)V9  COMP-3.
025450 01  WS-SCORE-DUMP REDEFINES WS-SCORE-AREA.
025460     03  FILLER           PIC X(10).
025500*
025600 01  WS-CALC-AREA.
025700     03  WS-BOOST         PIC S9(3)V99 COMP-3.
025800     03  WS-ADJUST        PIC S9(3)V99 COMP-3.
025900     03  WS-HAS-ATTACK    PIC X      VALUE "N".
026000         88  WS-ATTACKING           VALUE "Y".
026100     03  WS-HAS-DEFEND    PIC X      VALUE "N".
026200         88  WS-DEFENDING           VALUE "Y".
026300     03  WS-EST-VALUE     PIC S9(3)V99 COMP-3.
026400     03  WS-AGE-FACTOR    PIC S9(1)V9(4) COMP-3.
026500     03  WS-VALUE-RATIO   PIC S9(3)V99 COMP-3.
026600     03  WS-DAYS-OVER     COMP   PIC S9(3) VALUE ZERO.
026700     03  WS-DECAY         PIC S9(1)V9(4) COMP-3.
026750     03  FILLER           PIC X(4).
026800*
026900 01  WS-SM-FOUND          PIC X      VALUE "N".
027000     88  WS-SOURCE-FOUND            VALUE "Y".
027100 01  WS-CN-FOUND          PIC X      VALUE "N".
027200     88  WS-CLUB-FOUND              VALUE "Y".
027300*
027400 01  WS-FILE-STATUS.
027500     03  TR-ACCEPT-STATUS PIC XX     VALUE "00".
027600     03  TR-SOURCE-STATUS PIC XX     VALUE "00".
027700     03  TR-CLUB-STATUS   PIC XX     VALUE "00".
027800     03  TR-WEIGHT-STATUS PIC XX     VALUE "00".
027900     03  TR-SCORED-STATUS PIC XX     VALUE "00".
027950     03  FILLER           PIC X(4).
028000*
028100 PROCEDURE DIVISION.
028200*======================
028300*
028400 AA000-MAIN               SECTION.
028500***********************************
028600     PERFORM  AA010-OPEN-FILES.
028700     PERFORM  BB010-LOAD-SOURCE-TABLE
028800             THRU BB010-LOAD-SOURCE-TABLE-EXIT.
028900     PERFORM  BB020-LOAD-CLUB-TABLE
029000             THRU BB020-LOAD-CLUB-TABLE-EXIT.
029100     PERFORM  BB025-LOAD-WEIGHTS
029200             THRU BB025-LOAD-WEIGHTS-EXIT.
029300     PERFORM  CC000-SCORE-RUMOURS
029400             THRU CC000-SCORE-RUMOURS-EXIT.
029500     PERFORM  AA020-CLOSE-FILES.
029600     DISPLAY  "TR030 READ=" WS-READ-CNT
029700              " SCORED=" WS-SCORED-CNT.
029800     GOBACK.
029900*
030000 AA000-EXIT.
030100     EXIT.
030200*
030300 AA010-OPEN-FILES         SECTION.
030400***********************************
030500     OPEN     INPUT  TR-ACCEPT-FILE.
030600     OPEN     INPUT  TR-SOURCE-FILE.
030700     OPEN     INPUT  TR-CLUB-FILE.
030800     OPEN     INPUT  TR-WEIGHTS-FILE.
030900     OPEN     OUTPUT TR-SCORED-FILE.
031000*
031100 AA010-EXIT.
031200     EXIT.
031300*
031400 AA020-CLOSE-FILES        SECTION.
031500***********************************
031600     CLOSE    TR-ACCEPT-FILE
031700              TR-SOURCE-FILE
031800              TR-CLUB-FILE
031900              TR-WEIGHTS-FILE
032000              TR-SCORED-FILE.
032100*
032200 AA020-EXIT.
032300     EXIT.
032400*
032500 BB010-LOAD-SOURCE-TABLE  SECTION.
032600***********************************
032700     MOVE     ZERO TO WS-SRC-MAX.
032800*
032900 BB010-READ-SOURCE.
033000     READ     TR-SOURCE-FILE
033100              AT END GO TO BB010-LOAD-SOURCE-TABLE-EXIT.
033200     IF       WS-SRC-MAX NOT < 2000
033300              GO TO BB010-LOAD-SOURCE-TABLE-EXIT.
033400     ADD      1 TO WS-SRC-MAX.
033500     MOVE     TR-SOURCE-IN-RECORD (1:25)
033600                                TO WS-SM-SOURCE-NAME (WS-SRC-MAX).
033700     MOVE     TR-SOURCE-IN-RECORD (26:10)
033800                                TO WS-SM-SOURCE-TYPE (WS-SRC-MAX).
033900     MOVE     TR-SOURCE-IN-RECORD (36:10)
034000                             TO WS-SM-REPUTATION-TAG (WS-SRC-MAX).
034100     MOVE     TR-SOURCE-IN-RECORD (46:3)
034200                                TO WS-SM-HIT-RATE (WS-SRC-MAX).
034300     GO       TO BB010-READ-SOURCE.
034400*
034500 BB010-LOAD-SOURCE-TABLE-EXIT.
034600     EXIT.
034700*
034800 BB020-LOAD-CLUB-TABLE    SECTION.
034900***********************************
035000     MOVE     ZERO TO WS-CLB-MAX.
035100*
035200 BB020-READ-CLUB.
035300     READ     TR-CLUB-FILE
035400              AT END GO TO BB020-LOAD-CLUB-TABLE-EXIT.
035500     IF       WS-CLB-MAX NOT < 1000
035600              GO TO BB020-LOAD-CLUB-TABLE-EXIT.
035700     ADD      1 TO WS-CLB-MAX.
035800     MOVE     TR-CLUB-IN-RECORD (1:25)
035900                                TO WS-CN-CLUB-NAME (WS-CLB-MAX).
036000     MOVE     TR-CLUB-IN-RECORD (26:2)
036100                             TO WS-CN-NEED-POS-1 (WS-CLB-MAX).
036200     MOVE     TR-CLUB-IN-RECORD (28:2)
036300                             TO WS-CN-NEED-POS-2 (WS-CLB-MAX).
036400     MOVE     TR-CLUB-IN-RECORD (30:2)
036500                             TO WS-CN-NEED-POS-3 (WS-CLB-MAX).
036600     MOVE     TR-CLUB-IN-RECORD (32:10)
036700                             TO WS-CN-STYLE-TAG-1 (WS-CLB-MAX).
036800     MOVE     TR-CLUB-IN-RECORD (42:10)
036900                             TO WS-CN-STYLE-TAG-2 (WS-CLB-MAX).
037000     GO       TO BB020-READ-CLUB.
037100*
037200 BB020-LOAD-CLUB-TABLE-EXIT.
037300     EXIT.
037400*
037500 BB025-LOAD-WEIGHTS       SECTION.
037600***********************************
037700     MOVE     WS-DFLT-CRED TO WS-W-CRED.
037800     MOVE     WS-DFLT-FIT  TO WS-W-FIT.
037900     MOVE     WS-DFLT-VAL  TO WS-W-VAL.
038000     MOVE     WS-DFLT-MOM  TO WS-W-MOM.
038100*
038200     READ     TR-WEIGHTS-FILE
038300              AT END GO TO BB025-LOAD-WEIGHTS-EXIT.
038400     IF       TR-WEIGHT-STATUS NOT = "00"
038500              GO TO BB025-BAD-WEIGHTS.
038600     MOVE     TR-WEIGHTS-IN-RECORD (1:2) TO WI-CREDIBILITY.
038700     MOVE     TR-WEIGHTS-IN-RECORD (3:2) TO WI-FIT.
038800     MOVE     TR-WEIGHTS-IN-RECORD (5:2) TO WI-VALUE.
038900     MOVE     TR-WEIGHTS-IN-RECORD (7:2) TO WI-MOMENTUM.
039000     COMPUTE  WS-WEIGHTS-SUM-CHK ROUNDED =
039100              WI-CREDIBILITY + WI-FIT + WI-VALUE + WI-MOMENTUM.
039200     IF       WS-WEIGHTS-SUM-CHK NOT = 1.00
039300              GO TO BB025-BAD-WEIGHTS.
039400     MOVE     WI-CREDIBILITY TO WS-W-CRED.
039500     MOVE     WI-FIT         TO WS-W-FIT.
039600     MOVE     WI-VALUE       TO WS-W-VAL.
039700     MOVE     WI-MOMENTUM    TO WS-W-MOM.
039800     GO       TO BB025-LOAD-WEIGHTS-EXIT.
039900*
040000 BB025-BAD-WEIGHTS.
040100     DISPLAY  TR021.
040200*
040300 BB025-LOAD-WEIGHTS-EXIT.
040400     EXIT.
040500*
040600 CC000-SCORE-RUMOURS      SECTION.
040700***********************************
040800     READ     TR-ACCEPT-FILE
040900              AT END GO TO CC000-SCORE-RUMOURS-EXIT.
041000     ADD      1 TO WS-READ-CNT.
041100     PERFORM  DD010-FIND-SOURCE THRU DD010-FIND-SOURCE-EXIT.
041200     PERFORM  DD020-FIND-CLUB   THRU DD020-FIND-CLUB-EXIT.
041300     PERFORM  EE010-SCORE-CREDIBILITY
041400             THRU EE010-SCORE-CREDIBILITY-EXIT.
041500     PERFORM  EE020-SCORE-FIT
041600             THRU EE020-SCORE-FIT-EXIT.
041700     PERFORM  EE030-SCORE-VALUE
041800             THRU EE030-SCORE-VALUE-EXIT.
041900     PERFORM  EE040-SCORE-MOMENTUM
042000             THRU EE040-SCORE-MOMENTUM-EXIT.
042100     PERFORM  EE050-SCORE-OVERALL
042200             THRU EE050-SCORE-OVERALL-EXIT.
042300     PERFORM  FF010-WRITE-SCORED
042400             THRU FF010-WRITE-SCORED-EXIT.
042500     GO       TO CC000-SCORE-RUMOURS.
042600*
042700 CC000-SCORE-RUMOURS-EXIT.
042800     EXIT.
042900*
043000 DD010-FIND-SOURCE        SECTION.
043100***********************************
043200     MOVE     "N" TO WS-SM-FOUND.
043300     MOVE     SPACES TO WS-SM-REPUTATION-TAG (1).
043400     MOVE     ZERO   TO WS-SM-HIT-RATE (1).
043500     IF       WS-SRC-MAX = ZERO
043600              GO TO DD010-FIND-SOURCE-EXIT.
043700     SET      WS-SX TO 1.
043800     SEARCH   ALL WS-SRC-ENTRY
043900              AT END GO TO DD010-FIND-SOURCE-EXIT
044000              WHEN WS-SM-SOURCE-NAME (WS-SX) = TR-SOURCE-NAME
044100              MOVE "Y" TO WS-SM-FOUND.
044200*
044300 DD010-FIND-SOURCE-EXIT.
044400     EXIT.
044500*
044600 DD020-FIND-CLUB          SECTION.
044700***********************************
044800     MOVE     "N" TO WS-CN-FOUND.
044900     IF       WS-CLB-MAX = ZERO
045000              GO TO DD020-FIND-CLUB-EXIT.
045100     SET      WS-CX TO 1.
045200     SEARCH   ALL WS-CLB-ENTRY
045300              AT END GO TO DD020-FIND-CLUB-EXIT
045400              WHEN WS-CN-CLUB-NAME (WS-CX) = TR-TO-CLUB
045500              MOVE "Y" TO WS-CN-FOUND.
045600*
045700 DD020-FIND-CLUB-EXIT.
045800     EXIT.
045900*
046000 EE010-SCORE-CREDIBILITY  SECTION.
046100***********************************
046200     IF       WS-SOURCE-FOUND
046300              EVALUATE WS-SM-REPUTATION-TAG (WS-SX)
046400                  WHEN "TRUSTED"
046500                       MOVE 85 TO WS-CREDIBILITY
046600                  WHEN "UNRELIABLE"
046700                       MOVE 15 TO WS-CREDIBILITY
046800                  WHEN OTHER
046900                       MOVE 50 TO WS-CREDIBILITY
047000              END-EVALUATE
047100     ELSE
047200              MOVE 50 TO WS-CREDIBILITY.
047300*
047400     IF       TR-SOURCES-7D > 1
047450*              CAP LOOKUP AT 55 SOURCES, RULE GUARANTEES 20 CAP
047500              MOVE TR-SOURCES-7D TO WS-LN-SUB
047600              IF   WS-LN-SUB > 55
047700                   MOVE 55 TO WS-LN-SUB
047800              END-IF
047900              SUBTRACT 1 FROM WS-LN-SUB
048000              COMPUTE WS-BOOST ROUNDED = WS-LN-ENTRY (WS-LN-SUB) * 5
048100              IF   WS-BOOST > 20
048200                   MOVE 20 TO WS-BOOST
048300              END-IF
048400              ADD  WS-BOOST TO WS-CREDIBILITY
048500     END-IF.
048600*
048700     IF       WS-SOURCE-FOUND AND WS-SM-HIT-RATE (WS-SX) > 0
048800              COMPUTE WS-ADJUST ROUNDED =
048900                      (WS-SM-HIT-RATE (WS-SX) - .5) * 20
049000              ADD  WS-ADJUST TO WS-CREDIBILITY
049100     END-IF.
049200*
049300     IF       WS-CREDIBILITY < 0
049400              MOVE ZERO TO WS-CREDIBILITY.
049500     IF       WS-CREDIBILITY > 100
049600              MOVE 100 TO WS-CREDIBILITY.
049700*
049800 EE010-SCORE-CREDIBILITY-EXIT.
049900     EXIT.
050000*
050100 EE020-SCORE-FIT          SECTION.
050200***********************************
050300     IF       NOT WS-CLUB-FOUND
050400              MOVE 50.0 TO WS-FIT
050500              GO TO EE020-SCORE-FIT-EXIT.
050600*
050700     MOVE     50.0 TO WS-FIT.
050800     MOVE     "N" TO WS-HAS-ATTACK.
050900     MOVE     "N" TO WS-HAS-DEFEND.
051000     IF       WS-CN-STYLE-TAG-1 (WS-CX) = "ATTACKING"
051100               OR WS-CN-STYLE-TAG-2 (WS-CX) = "ATTACKING"
051200              MOVE "Y" TO WS-HAS-ATTACK.
051300     IF       WS-CN-STYLE-TAG-1 (WS-CX) = "DEFENSIVE"
051400               OR WS-CN-STYLE-TAG-2 (WS-CX) = "DEFENSIVE"
051500              MOVE "Y" TO WS-HAS-DEFEND.
051600*
051700     IF       TR-POSITION = WS-CN-NEED-POS-1 (WS-CX)
051800               OR TR-POSITION = WS-CN-NEED-POS-2 (WS-CX)
051900               OR TR-POSITION = WS-CN-NEED-POS-3 (WS-CX)
052000              ADD 25 TO WS-FIT.
052100*
052200     EVALUATE TR-POSITION
052300         WHEN "CB"
052400              IF   WS-DEFENDING ADD 10 TO WS-FIT END-IF
052500         WHEN "LB"
052600         WHEN "RB"
052700              IF   WS-ATTACKING ADD 15 TO WS-FIT
052800              ELSE ADD 5 TO WS-FIT
052900              END-IF
053000         WHEN "DM"
053100              IF   WS-DEFENDING ADD 10 TO WS-FIT END-IF
053200         WHEN "CM"
053300              ADD  10 TO WS-FIT
053400         WHEN "AM"
053500              IF   WS-ATTACKING ADD 15 TO WS-FIT
053600              ELSE ADD 5 TO WS-FIT
053700              END-IF
053800         WHEN "LW"
053900         WHEN "RW"
054000              IF   WS-ATTACKING ADD 20 TO WS-FIT END-IF
054100         WHEN "ST"
054200              IF   WS-ATTACKING ADD 25 TO WS-FIT
054300              ELSE ADD 5 TO WS-FIT
054400              END-IF
054500         WHEN OTHER
054600              CONTINUE
054700     END-EVALUATE.
054800*
054900     IF       WS-FIT < 0
055000              MOVE ZERO TO WS-FIT.
055100     IF       WS-FIT > 100
055200              MOVE 100 TO WS-FIT.
055300*
055400 EE020-SCORE-FIT-EXIT.
055500     EXIT.
055600*
055700 EE030-SCORE-VALUE        SECTION.
055800***********************************
055900     IF       TR-FEE-REPORTED-FLAG NOT = "Y" OR
056000              TR-REPORTED-FEE = ZERO
056100              MOVE 50.0 TO WS-VALUE-SCORE
056200              GO TO EE030-SCORE-VALUE-EXIT.
056300*
056400     SET      WS-VX TO 1.
056500     SEARCH   WS-VP-ENTRY
056600              AT END GO TO EE030-NOTFOUND
056700              WHEN WS-VP-POS (WS-VX) = TR-POSITION
056800              CONTINUE.
056900     GO       TO EE030-GOT-PARAMS.
057000*
057100 EE030-NOTFOUND.
057200     SET      WS-VX TO 6.
057300*
057400 EE030-GOT-PARAMS.
057500     PERFORM  FF020-AGE-FACTOR THRU FF020-AGE-FACTOR-EXIT.
057600*
057700     COMPUTE  WS-EST-VALUE ROUNDED =
057800              WS-VP-PEAK-VAL (WS-VX) * WS-AGE-FACTOR.
057900     IF       WS-EST-VALUE < 5
058000              MOVE 5 TO WS-EST-VALUE.
058100*
058200     IF       TR-CONTRACT-FLAG = "Y"
058300              IF       TR-CONTRACT-YEARS < .5
058400                       COMPUTE WS-EST-VALUE ROUNDED =
058500                               WS-EST-VALUE * .3
058600              ELSE
058700              IF       TR-CONTRACT-YEARS < 1.0
058800                       COMPUTE WS-EST-VALUE ROUNDED =
058900                               WS-EST-VALUE * .6
059000              ELSE
059100              IF       TR-CONTRACT-YEARS > 3.0
059200                       COMPUTE WS-EST-VALUE ROUNDED =
059300                               WS-EST-VALUE * 1.2
059400              END-IF
059500              END-IF
059600              END-IF
059700     END-IF.
059800*
059900     COMPUTE  WS-VALUE-RATIO ROUNDED =
060000              WS-EST-VALUE / TR-REPORTED-FEE.
060100*
060200     EVALUATE TRUE
060300         WHEN WS-VALUE-RATIO NOT < 1.5
060400              MOVE 90 TO WS-VALUE-SCORE
060500         WHEN WS-VALUE-RATIO NOT < 1.2
060600              MOVE 75 TO WS-VALUE-SCORE
060700         WHEN WS-VALUE-RATIO NOT < .8
060800              MOVE 60 TO WS-VALUE-SCORE
060900         WHEN WS-VALUE-RATIO NOT < .6
061000              MOVE 40 TO WS-VALUE-SCORE
061100         WHEN WS-VALUE-RATIO NOT < .4
061200              MOVE 25 TO WS-VALUE-SCORE
061300         WHEN OTHER
061400              MOVE 10 TO WS-VALUE-SCORE
061500     END-EVALUATE.
061600*
061700 EE030-SCORE-VALUE-EXIT.
061800     EXIT.
061900*
062000 FF020-AGE-FACTOR         SECTION.
062100***********************************
062200     EVALUATE TRUE
062300         WHEN TR-PLAYER-AGE NOT > 19
062400              COMPUTE WS-AGE-FACTOR ROUNDED =
062500                      WS-VP-YOUTH-MULT (WS-VX) *
062600                      (1 + (TR-PLAYER-AGE - 16) * .2)
062700         WHEN TR-PLAYER-AGE NOT > WS-VP-PEAK-AGE (WS-VX)
062800              COMPUTE WS-AGE-FACTOR ROUNDED =
062900                      WS-VP-YOUTH-MULT (WS-VX) +
063000                      (1 - WS-VP-YOUTH-MULT (WS-VX)) *
063100                      (TR-PLAYER-AGE - 20) /
063200                      (WS-VP-PEAK-AGE (WS-VX) - 20)
063300         WHEN TR-PLAYER-AGE NOT > WS-VP-DECLINE (WS-VX)
063400              MOVE 1.0 TO WS-AGE-FACTOR
063500         WHEN TR-PLAYER-AGE NOT > 35
063600              COMPUTE WS-AGE-FACTOR ROUNDED =
063700                      1 - (TR-PLAYER-AGE - WS-VP-DECLINE (WS-VX))
063800                          * .15
063900         WHEN OTHER
064000              MOVE .2 TO WS-AGE-FACTOR
064100     END-EVALUATE.
064200*
064300 FF020-AGE-FACTOR-EXIT.
064400     EXIT.
064500*
064600 EE040-SCORE-MOMENTUM     SECTION.
064700***********************************
064800     MOVE     30.0 TO WS-MOMENTUM.
064900*
065000     COMPUTE  WS-BOOST ROUNDED = TR-SIGHTINGS-COUNT * 5.
065100     IF       WS-BOOST > 30
065200              MOVE 30 TO WS-BOOST.
065300     ADD      WS-BOOST TO WS-MOMENTUM.
065400*
065500     COMPUTE  WS-BOOST ROUNDED = TR-SOURCES-7D * 8.
065600     IF       WS-BOOST > 25
065700              MOVE 25 TO WS-BOOST.
065800     ADD      WS-BOOST TO WS-MOMENTUM.
065900*
066000     IF       TR-DAYS-SINCE-FIRST > 14
066100              SUBTRACT 14 FROM TR-DAYS-SINCE-FIRST
066200                       GIVING WS-DAYS-OVER
066300              COMPUTE WS-DECAY ROUNDED =
066400                      1 - (WS-DAYS-OVER * .05)
066500              IF   WS-DECAY < .3
066600                   MOVE .3 TO WS-DECAY
066700              END-IF
066800     ELSE
066900              MOVE 1.0 TO WS-DECAY
067000     END-IF.
067100*
067200     COMPUTE  WS-MOMENTUM ROUNDED = WS-MOMENTUM * WS-DECAY.
067300*
067400     IF       WS-MOMENTUM < 0
067500              MOVE ZERO TO WS-MOMENTUM.
067600     IF       WS-MOMENTUM > 100
067700              MOVE 100 TO WS-MOMENTUM.
067800*
067900 EE040-SCORE-MOMENTUM-EXIT.
068000     EXIT.
068100*
068200 EE050-SCORE-OVERALL      SECTION.
068300***********************************
068400     COMPUTE  WS-OVERALL ROUNDED =
068500              WS-CREDIBILITY  * WS-W-CRED +
068600              WS-FIT          * WS-W-FIT  +
068700              WS-VALUE-SCORE  * WS-W-VAL  +
068800              WS-MOMENTUM     * WS-W-MOM.
068900     IF       WS-OVERALL < 0
069000              MOVE ZERO TO WS-OVERALL.
069100     IF       WS-OVERALL > 100
069200              MOVE 100 TO WS-OVERALL.
069300*
069400 EE050-SCORE-OVERALL-EXIT.
069500     EXIT.
069600*
069700 FF010-WRITE-SCORED       SECTION.
069800***********************************
069900     MOVE     CORRESPONDING TR-ACCEPT-RECORD TO TR-SCORED-RECORD.
070000     MOVE     WS-CREDIBILITY  TO SR-CREDIBILITY.
070100     MOVE     WS-FIT          TO SR-FIT.
070200     MOVE     WS-VALUE-SCORE  TO SR-VALUE.
070300     MOVE     WS-MOMENTUM     TO SR-MOMENTUM.
070400     MOVE     WS-OVERALL      TO SR-OVERALL.
070500     MOVE     "A"             TO SR-STATUS.
070600     WRITE    TR-SCORED-RECORD.
070700     ADD      1 TO WS-SCORED-CNT.
070800*
070900 FF010-WRITE-SCORED-EXIT.
071000     EXIT.
071100*
