000100********************************************************************
000200*                    TRANSFERRANK LEADERBOARD                     *
000300*                                                                  *
000400*            Uses RW (Report Writer for prints)                   *
000500*                                                                  *
000600********************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.             TR050.
001200 AUTHOR.                 R H ASHWORTH.
001300 INSTALLATION.           APPLEWOOD COMPUTERS - TRANSFERRANK.
001400*
001500*
001600*
001700 DATE-WRITTEN.           26/01/1989.
001800 DATE-COMPILED.
001900 SECURITY.               COPYRIGHT (C) 1989, APPLEWOOD COMPUTERS.
002000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100*                        LICENSE.  SEE THE FILE COPYING FOR
002200*                        DETAILS.
002300*
002400*    REMARKS.            TRANSFERRANK LEADERBOARD REPORT.
002500*                        SORTS THE SCORED RUMOURS ASCENDING
002600*                        LEAGUE / DESCENDING OVERALL AND PRINTS
002700*                        A CONTROL-BROKEN REPORT WITH A TOP-10
002800*                        EXTRACT AT THE END.
002900*
003000*    VERSION.            SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.     NONE.
003300*
003400*    FILES USED.
003500*                        TR-SCORED-FILE.   SCORED RUMOURS FROM
003600*                                          TR030.
003700*                        TR-SORTED-FILE.   SORT WORK RESULT.
003800*                        TR-LEADER-FILE.   132 COL PRINT FILE.
003900*
004000*    ERROR MESSAGES USED.
004100*                        NONE.
004200*
004300* CHANGES.
004400* 26/01/89 RHA         - CREATED.
004500* 03/02/89 RHA         - ADDED THE TOP-10 EXTRACT SECTION, WAS
004600*                        LEAGUE REPORT ONLY FIRST PASS.
004700* 11/09/91 MPK         - TR9841 "N/A" FEE DISPLAY WHEN FEE NOT
004800*                        REPORTED, WAS SHOWING ZERO WHICH LOOKED
004900*                        LIKE A FREE TRANSFER.
005000* 29/11/98 RHA         - Y2K. RUN-DATE NOW CCYYMMDD INTERNALLY,
005100*                        HEADING STILL PRINTS DD/MM/CCYY.
005200* 14/05/02 RHA         - TR9862 GRAND TOTAL AVERAGE WAS TRUNCATING
005300*                        NOT ROUNDING, FIXED TO ROUNDED.
005400* 20/01/26 MPK         - TR9902 ADAPTED FOR TRANSFERRANK, REPLACES
005500*                        THE OLD VACATION REPORT ENTIRELY.
005510* 09/08/26 RHA         - TR9945 WS-PREV-LEAGUE WAS UPDATED BEFORE
005520*                        THE GENERATE FOR THE FIRST DETAIL OF A NEW
005530*                        LEAGUE, SO THE CONTROL FOOTING FIRED BY
005540*                        THAT SAME GENERATE PRINTED THE NEW LEAGUE'S
005550*                        NAME AGAINST THE OLD LEAGUE'S SUBTOTALS.
005560*                        MOVE NOW HAPPENS AFTER THE GENERATE.
005600*
005700*********************************************************************
005800* COPYRIGHT NOTICE.
005900* ****************
006000*
006100* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES AND WAS UPDATED 2026.
006200*
006300* THIS PROGRAM IS PART OF THE TRANSFERRANK BATCH SUITE, BUILT ON
006400* THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM FRAMEWORK, AND IS
006500* COPYRIGHT (C) APPLEWOOD COMPUTERS, 1989-2026 AND LATER.
006600*
006700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
007000*
007100* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
007400*
007500* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
007600* LICENSE ALONG WITH THIS PROGRAM.  IF NOT, SEE THE FILE COPYING.
007700*
007800*********************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*================================
008200*
008300 CONFIGURATION           SECTION.
008400 SOURCE-COMPUTER.        IBM-370.
008500 OBJECT-COMPUTER.        IBM-370.
008600 SPECIAL-NAMES.
008700     C01                 IS TOP-OF-FORM
008800     UPSI-0              ON STATUS IS TR-TEST-RUN.
008900*
009000 INPUT-OUTPUT            SECTION.
009100 FILE-CONTROL.
009200     SELECT  TR-SCORED-FILE     ASSIGN TO TRSCORED
009300             ORGANIZATION IS LINE SEQUENTIAL.
009400     SELECT  TR-SORT-WORK       ASSIGN TO TRSRTWK.
009500     SELECT  TR-SORTED-FILE     ASSIGN TO TRSORTED
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700     SELECT  TR-LEADER-FILE     ASSIGN TO TRLEADER
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900*
010000 DATA                    DIVISION.
010100*================================
010200*
010300 FILE                    SECTION.
010400*
010500 FD  TR-SCORED-FILE.
010600 01  TR-SCORED-RECORD.
010700     COPY "wstrscr.cob".
010800*
010900 SD  TR-SORT-WORK.
011000 01  TR-SORT-RECORD.
011100     COPY "wstrscr.cob".
011200*
011300 FD  TR-SORTED-FILE.
011400 01  TR-SORTED-RECORD.
011500     COPY "wstrscr.cob".
011600*
011700 FD  TR-LEADER-FILE
011800     RECORD CONTAINS 132 CHARACTERS
011900     REPORT IS Leaderboard-Report Top10-Report.
012000*
012100 WORKING-STORAGE SECTION.
012200*-----------------------
012300 77  PROG-NAME            PIC X(15) VALUE "TR050 (1.0.06)".
012400 77  WS-PAGE-LINES        COMP   PIC 9(3) VALUE 56.
012500 77  WS-RANK              COMP   PIC 9(3) VALUE ZERO.
012600 77  WS-TOP-CNT           COMP   PIC 9(2) VALUE ZERO.
012700*
012800 01  WS-DATA.
012900     03  WS-REPLY         PIC X.
013000     03  TR-TEST-RUN      PIC X      VALUE "N".
013100         88  TR-TESTING             VALUE "Y".
013200     03  TR-SORTED-STATUS PIC XX     VALUE "00".
013300     03  FILLER           PIC X(6).
013400*
013500 01  WS-RUN-DATE.
013600     03  WS-RUN-CCYY      PIC 9(4).
013700     03  WS-RUN-MM        PIC 99.
013800     03  WS-RUN-DD        PIC 99.
013850     03  FILLER           PIC X(2).
013900 01  WS-RUN-DATE-DISPLAY REDEFINES WS-RUN-DATE.
014000     03  WS-RD-CCYY       PIC 9(4).
014100     03  WS-RD-MM         PIC 99.
014200     03  WS-RD-DD         PIC 99.
014250     03  FILLER           PIC X(2).
014300*
014400 01  WS-BREAK-AREA.
014500     03  WS-PREV-LEAGUE   PIC X(20)  VALUE SPACES.
014600     03  WS-LEAGUE-CNT    COMP-3 PIC 9(5) VALUE ZERO.
014700     03  WS-LEAGUE-SUM    COMP-3 PIC S9(7)V9 VALUE ZERO.
014800     03  WS-LEAGUE-AVG    PIC 9(3)V99 VALUE ZERO.
014900     03  WS-LEAGUE-AVG-X REDEFINES WS-LEAGUE-AVG.
015000         05  WS-LA-WHOLE  PIC 9(3).
015100         05  WS-LA-DEC    PIC 99.
015150     03  FILLER           PIC X(4).
015200*
015300 01  WS-GRAND-AREA.
015400     03  WS-GRAND-CNT     COMP-3 PIC 9(7) VALUE ZERO.
015500     03  WS-GRAND-SUM     COMP-3 PIC S9(9)V9 VALUE ZERO.
015600     03  WS-GRAND-AVG     PIC 9(3)V99 VALUE ZERO.
015650     03  FILLER           PIC X(4).
015700*
015800 01  WS-FEE-DISPLAY       PIC Z(4)9.99.
015900 01  WS-FEE-NA            PIC X(7)   VALUE "N/A    ".
016000*
016100 01  WS-TOP10-TABLE.
016200     03  WT-ENTRY OCCURS 10 TIMES INDEXED BY WS-TX.
016300         05  WT-PLAYER    PIC X(30)  VALUE SPACES.
016400         05  WT-FROM-CLUB PIC X(25)  VALUE SPACES.
016500         05  WT-TO-CLUB   PIC X(25)  VALUE SPACES.
016600         05  WT-OVERALL   COMP-3 PIC 9(3)V9 VALUE ZERO.
016650         05  FILLER       PIC X(2).
016700*
016800 01  WS-TOP10-TABLE-X REDEFINES WS-TOP10-TABLE.
016900     03  WT-LINE PIC X(83) OCCURS 10 TIMES.
017000*
017100 PROCEDURE DIVISION.
017200*======================
017300*
017400 AA000-MAIN               SECTION.
017500***********************************
017600     ACCEPT   WS-RUN-DATE FROM DATE YYYYMMDD.
017700     SORT     TR-SORT-WORK
017800              ON ASCENDING  KEY TR-League
017900              ON DESCENDING KEY SR-Overall
018000              ON ASCENDING  KEY TR-Rumour-Id
018200              USING TR-SCORED-FILE
018300              GIVING TR-SORTED-FILE.
018400     OPEN     INPUT TR-SORTED-FILE.
018500     OPEN     OUTPUT TR-LEADER-FILE.
018600     PERFORM  BB010-REPORT-LEAGUES THRU BB010-REPORT-LEAGUES-EXIT.
018700     PERFORM  CC010-REPORT-TOP10 THRU CC010-REPORT-TOP10-EXIT.
018800     CLOSE    TR-SORTED-FILE
018900              TR-LEADER-FILE.
019000     GOBACK.
019100*
019200 AA000-EXIT.
019300     EXIT.
019400*
019500 BB010-REPORT-LEAGUES     SECTION.
019600***********************************
019700     INITIATE Leaderboard-Report.
019800     READ     TR-SORTED-FILE
019900              AT END GO TO BB010-NO-RECORDS.
020100     MOVE     ZERO TO WS-RANK WS-LEAGUE-CNT WS-LEAGUE-SUM.
020150*    TR9945 WS-PREV-LEAGUE IS NOT TOUCHED HERE ANY LONGER - SEE
020160*    THE NOTE AT THE MOVE FOLLOWING GENERATE, BELOW.
020200*
020300 BB010-DETAIL-LOOP.
020400     IF       TR-League NOT = WS-PREV-LEAGUE
020500              PERFORM BB020-CLOSE-LEAGUE THRU BB020-CLOSE-LEAGUE-EXIT
020700              MOVE ZERO TO WS-RANK WS-LEAGUE-CNT WS-LEAGUE-SUM
020800     END-IF.
020900     ADD      1 TO WS-RANK.
021000     ADD      1 TO WS-LEAGUE-CNT.
021100     ADD      SR-Overall TO WS-LEAGUE-SUM.
021200     ADD      1 TO WS-GRAND-CNT.
021300     ADD      SR-Overall TO WS-GRAND-SUM.
021400     IF       TR-Fee-Reported-Flag = "Y"
021500              MOVE TR-Reported-Fee TO WS-FEE-DISPLAY
021600     ELSE
021700              MOVE WS-FEE-NA TO WS-FEE-DISPLAY
021800     END-IF.
021900     PERFORM  DD010-UPDATE-TOP10 THRU DD010-UPDATE-TOP10-EXIT.
022000     GENERATE Leaderboard-Detail.
022020*    TR9945 FOOTING SOURCES FROM WS-PREV-LEAGUE, AND REPORT WRITER
022030*    FIRES TYPE CONTROL FOOTING TR-LEAGUE DURING THIS VERY GENERATE
022040*    WHEN IT SEES TR-LEAGUE CHANGE, SO THE OLD NAME HAS TO STILL
022045*    BE SITTING IN WS-PREV-LEAGUE WHEN GENERATE RUNS. ONLY MOVE
022050*    THE NEW NAME IN AFTERWARD.
022060     MOVE     TR-League TO WS-PREV-LEAGUE.
022100     READ     TR-SORTED-FILE
022200              AT END GO TO BB010-LAST-LEAGUE.
022300     GO       TO BB010-DETAIL-LOOP.
022400*
022500 BB010-LAST-LEAGUE.
022600     PERFORM  BB020-CLOSE-LEAGUE THRU BB020-CLOSE-LEAGUE-EXIT.
022700     IF       WS-GRAND-CNT = ZERO
022800              MOVE ZERO TO WS-GRAND-AVG
022900     ELSE
023000              COMPUTE WS-GRAND-AVG ROUNDED =
023100                      WS-GRAND-SUM / WS-GRAND-CNT
023200     END-IF.
023300     TERMINATE Leaderboard-Report.
023400     GO       TO BB010-REPORT-LEAGUES-EXIT.
023500*
023600 BB010-NO-RECORDS.
023700     MOVE     ZERO TO WS-GRAND-AVG.
023800     TERMINATE Leaderboard-Report.
023900*
024000 BB010-REPORT-LEAGUES-EXIT.
024100     EXIT.
024200*
024300 BB020-CLOSE-LEAGUE        SECTION.
024400***********************************
024500     IF       WS-LEAGUE-CNT = ZERO
024600              MOVE ZERO TO WS-LEAGUE-AVG
024700              GO TO BB020-CLOSE-LEAGUE-EXIT.
024800     COMPUTE  WS-LEAGUE-AVG ROUNDED =
024900              WS-LEAGUE-SUM / WS-LEAGUE-CNT.
025000*
025100 BB020-CLOSE-LEAGUE-EXIT.
025200     EXIT.
025300*
025400 DD010-UPDATE-TOP10        SECTION.
025500***********************************
025600*    KEEPS THE TOP 10 OVERALL SCORES SEEN SO FAR, HIGHEST
025700*    FIRST, SHUFFLING LOWER ENTRIES DOWN ONE SLOT.
025800     IF       WS-TOP-CNT < 10
025900              ADD 1 TO WS-TOP-CNT
026000              SET WS-TX TO WS-TOP-CNT
026100     ELSE
026200              IF SR-Overall NOT > WT-OVERALL (10)
026300                 GO TO DD010-UPDATE-TOP10-EXIT
026400              END-IF
026500              SET WS-TX TO 10
026600     END-IF.
026700*
026800 DD010-SHIFT.
026900     IF       WS-TX = 1
027000              GO TO DD010-INSERT.
027100     IF       SR-Overall NOT > WT-OVERALL (WS-TX - 1)
027200              GO TO DD010-INSERT.
027300     MOVE     WT-LINE (WS-TX - 1) TO WT-LINE (WS-TX).
027400     SET      WS-TX DOWN BY 1.
027500     GO       TO DD010-SHIFT.
027600*
027700 DD010-INSERT.
027800     MOVE     TR-Player-Name TO WT-PLAYER (WS-TX).
027900     MOVE     TR-From-Club   TO WT-FROM-CLUB (WS-TX).
028000     MOVE     TR-To-Club     TO WT-TO-CLUB (WS-TX).
028100     MOVE     SR-Overall     TO WT-OVERALL (WS-TX).
028200*
028300 DD010-UPDATE-TOP10-EXIT.
028400     EXIT.
028500*
028600 CC010-REPORT-TOP10        SECTION.
028700***********************************
028800     IF       WS-TOP-CNT = ZERO
028900              GO TO CC010-REPORT-TOP10-EXIT.
029000     INITIATE Top10-Report.
029100     SET      WS-TX TO 1.
029200*
029300 CC010-PRINT-LOOP.
029400     GENERATE Top10-Detail.
029500     SET      WS-TX UP BY 1.
029600     IF       WS-TX NOT > WS-TOP-CNT
029700              GO TO CC010-PRINT-LOOP.
029800     TERMINATE Top10-Report.
029900*
030000 CC010-REPORT-TOP10-EXIT.
030100     EXIT.
030200*
030300 REPORT SECTION.
030400*****************
030500*
030600 RD  Leaderboard-Report
030700     CONTROL      FINAL, TR-League
030800     PAGE LIMIT   WS-PAGE-LINES
030900     HEADING      1
031000     FIRST DETAIL 5
031100     LAST DETAIL  WS-PAGE-LINES.
031200*
031300 01  TYPE PAGE HEADING.
031400     03  LINE 1.
031500         05  COL  1      PIC X(30)  VALUE "TRANSFERRANK LEADERBOARD".
031600         05  COL 100     PIC X(10)  SOURCE WS-RUN-DATE-DISPLAY.
031700         05  COL 120     PIC X(5)   VALUE "PAGE ".
031800         05  COL 125     PIC ZZ9    SOURCE PAGE-COUNTER.
031900     03  LINE 3.
032000         05  COL  1      PIC X(4)   VALUE "RANK".
032100         05  COL  6      PIC X(30)  VALUE "PLAYER".
032200         05  COL 37      PIC X(25)  VALUE "FROM CLUB".
032300         05  COL 63      PIC X(25)  VALUE "TO CLUB".
032400         05  COL 89      PIC X(2)   VALUE "PO".
032500         05  COL 92      PIC X(8)   VALUE "FEE M.".
032600         05  COL 101     PIC X(29)
032700               VALUE "CRED FIT  VAL  MOM  OVERALL".
032800*
032900 01  Leaderboard-Detail TYPE DETAIL.
033000     03  LINE + 1.
033100         05  COL  1      PIC ZZ9    SOURCE WS-RANK.
033200         05  COL  6      PIC X(30)  SOURCE TR-Player-Name.
033300         05  COL 37      PIC X(25)  SOURCE TR-From-Club.
033400         05  COL 63      PIC X(25)  SOURCE TR-To-Club.
033500         05  COL 89      PIC X(2)   SOURCE TR-Position.
033600         05  COL 92      PIC X(7)   SOURCE WS-FEE-DISPLAY.
033700         05  COL 101     PIC ZZ9.9  SOURCE SR-Credibility.
033800         05  COL 107     PIC ZZ9.9  SOURCE SR-Fit.
033900         05  COL 113     PIC ZZ9.9  SOURCE SR-Value.
034000         05  COL 119     PIC ZZ9.9  SOURCE SR-Momentum.
034100         05  COL 125     PIC ZZ9.9  SOURCE SR-Overall.
034200*
034300 01  TYPE CONTROL FOOTING TR-League LINE PLUS 2.
034400     03  COL  1          PIC X(20)  SOURCE WS-PREV-LEAGUE.
034500     03  COL 22          PIC X(17)  VALUE "RUMOURS COUNTED: ".
034600     03  COL 39          PIC ZZ,ZZ9 SOURCE WS-LEAGUE-CNT.
034700     03  COL 50          PIC X(16)  VALUE "AVERAGE OVERALL:".
034800     03  COL 67          PIC ZZ9.99 SOURCE WS-LEAGUE-AVG.
034900*
035000 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
035100     03  COL  1          PIC X(21)  VALUE "GRAND TOTAL RUMOURS: ".
035200     03  COL 23          PIC ZZZ,ZZ9 SOURCE WS-GRAND-CNT.
035300     03  COL 40          PIC X(16)  VALUE "AVERAGE OVERALL:".
035400     03  COL 57          PIC ZZ9.99 SOURCE WS-GRAND-AVG.
035500*
035600 RD  Top10-Report
035700     PAGE LIMIT   WS-PAGE-LINES
035800     HEADING      1
035900     FIRST DETAIL 5
036000     LAST DETAIL  WS-PAGE-LINES.
036100*
036200 01  TYPE PAGE HEADING.
036300     03  LINE 1.
036400         05  COL  1      PIC X(35)
036500               VALUE "TRANSFERRANK TOP 10 OVERALL SCORES".
036600     03  LINE 3.
036700         05  COL  1      PIC X(30)  VALUE "PLAYER".
036800         05  COL 33      PIC X(25)  VALUE "FROM CLUB".
036900         05  COL 59      PIC X(25)  VALUE "TO CLUB".
037000         05  COL 86      PIC X(7)   VALUE "OVERALL".
037100*
037200 01  Top10-Detail TYPE DETAIL.
037300     03  LINE + 1.
037400         05  COL  1      PIC X(30)  SOURCE WT-PLAYER (WS-TX).
037500         05  COL 33      PIC X(25)  SOURCE WT-FROM-CLUB (WS-TX).
037600         05  COL 59      PIC X(25)  SOURCE WT-TO-CLUB (WS-TX).
037700         05  COL 86      PIC ZZ9.9  SOURCE WT-OVERALL (WS-TX).
037800*
