000100********************************************
000200*                                          *
000300*  Record Definition For Club Needs        *
000400*           File                           *
000500*     Uses CN-Club-Name as key              *
000600*     Sorted ascending on key, loaded to    *
000700*     a table & binary searched             *
000800********************************************
000900*  File size 53 bytes.
001000*
001100* Was 3 near-identical lookup tables in the old system (LWT,
001200* SWT and the CAL state tables all did the same job for three
001300* agencies) - one clean table does it here, squad-need
001400* positions and style tags keyed by club.
001500*
001600* 04/01/26 rha - Created.
001700* 21/01/26 rha - TR9815 Added 2nd style tag, one was too few
001800*                for some of the bigger clubs.
001900*
002000 01  TR-Club-Record.
002100     03  CN-Club-Name          pic x(25).
002200*        spaces = unused
002300     03  CN-Need-Pos-1         pic xx.
002400     03  CN-Need-Pos-2         pic xx.
002500     03  CN-Need-Pos-3         pic xx.
002600*        ATTACKING/DEFENSIVE/other
002700     03  CN-Style-Tag-1        pic x(10).
002800     03  CN-Style-Tag-2        pic x(10).
002900*        reserved for growth
003000     03  filler                pic x(2).
003100*
