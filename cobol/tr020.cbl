000050********************************************************************
000060*                 TRANSFERRANK DEDUPLICATION FILTER               *
000070*                                                                  *
000080*           Second stage of the TransferRank nightly suite        *
000090*                                                                  *
000095********************************************************************
000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TR020.
000500 AUTHOR.                 R H ASHWORTH.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - TRANSFERRANK.
000700 DATE-WRITTEN.           05/01/1989.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1989, APPLEWOOD COMPUTERS.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001100*                        LICENSE.  SEE THE FILE COPYING FOR
001200*                        DETAILS.
001300*
001400*    REMARKS.            TRANSFERRANK DEDUPLICATION FILTER.
001500*                        RUNS BETWEEN THE LOAD PASS (TR010) AND
001600*                        THE SCORING ENGINE (TR030).
001700*
001800*    VERSION.            SEE PROG-NAME IN WS.
001900*
002000*    CALLED MODULES.     NONE.
002100*
002200*    FILES USED.
002300*                        TR-STAGE-FILE.    GOOD RECORDS FROM
002400*                                          TR010.
002500*                        TR-KNOWN-FILE.    ALREADY-STORED
002600*                                          RUMOURS, LOADED TO A
002700*                                          TABLE AND SEARCHED.
002800*                        TR-ACCEPT-FILE.   SURVIVORS, PASSED ON
002900*                                          TO TR030.
003000*
003100*    ERROR MESSAGES USED.
003200*                        NONE - STATUS IS SET ON THE RECORD, NOT
003300*                        REPORTED AS AN ERROR LINE.
003400*
003500* CHANGES.
003600* 05/01/89 RHA         - CREATED, REWORKED FROM THE OLD
003700*                        PASSWORD-ENCODER TABLE-SEARCH SHAPE.
003800* 22/01/89 RHA         - ADDED THE KNOWN-OUTLET RANK TABLE, THE
003900*                        MASTER FILE ALONE DID NOT COVER ENOUGH
004000*                        OF THE SMALLER FEEDS.
004100* 08/05/90 MPK         - TR9832 RECENCY RULE WAS COMPARING ON
004200*                        DAYS-AGO < 2, SPEC SAYS <= 2 (48 HOURS
004300*                        MEANS TODAY AND YESTERDAY BOTH COUNT).
004400* 19/11/92 MPK         - WS-KNOWN-MAX NOW COMP, WAS DISPLAY.
004500* 03/03/94 RHA         - TIDIED COMMENTS, NO LOGIC CHANGE.
004600* 29/11/98 MPK         - Y2K. NO DATE FIELDS HELD IN THIS
004700*                        PROGRAM, CHECKED AND CONFIRMED CLEAR.
004800* 17/09/02 MPK         - TR9861 TABLE SIZE RAISED TO 4000 ENTRIES,
004900*                        2000 WAS OVERFLOWING ON THE SATURDAY
005000*                        FIXTURE-DAY FEED.
005100* 09/01/26 RHA         - TR9903 ADAPTED FOR THE TRANSFERRANK
005200*                        RECORD LAYOUT, REPLACES THE OLD
005300*                        PASSWORD/NAME ENCODING LOGIC ENTIRELY.
005310* 03/08/26 RHA         - TR9939 IN-RANK WAS RESOLVED FROM THE
005320*                        7-NAME OUTLET TABLE ONLY, SOURCE MASTER
005330*                        NEVER READ. MASTER NOW LOADED AND
005340*                        CHECKED FIRST, OUTLET TABLE IS THE
005350*                        FALLBACK, AS THE SPEC REQUIRES.
005400*
005410*********************************************************************
005420* COPYRIGHT NOTICE.
005430* ****************
005440*
005450* THIS NOTICE SUPERSEDES ALL PRIOR NOTICES AND WAS UPDATED 2026.
005460*
005470* THIS PROGRAM IS PART OF THE TRANSFERRANK BATCH SUITE, BUILT ON
005480* THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM FRAMEWORK, AND IS
005490* COPYRIGHT (C) APPLEWOOD COMPUTERS, 1989-2026 AND LATER.
005500*
005510* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005520* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005530* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
005540*
005550* IT IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
005560* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
005570* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.
005580*
005590* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
005595* LICENSE ALONG WITH THIS PROGRAM.  IF NOT, SEE THE FILE COPYING.
005596*
005597*********************************************************************
005598*
005599 ENVIRONMENT             DIVISION.
005600*================================
005700*
005800 CONFIGURATION           SECTION.
005900 SOURCE-COMPUTER.        IBM-370.
006000 OBJECT-COMPUTER.        IBM-370.
006100 SPECIAL-NAMES.
006200     C01                 IS TOP-OF-FORM
006300     UPSI-0              ON STATUS IS TR-TEST-RUN.
006400*
006500 INPUT-OUTPUT            SECTION.
006600 FILE-CONTROL.
006700     SELECT  TR-STAGE-FILE      ASSIGN TO TRSTAGE
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT  TR-KNOWN-FILE      ASSIGN TO TRKNOWN
007000             ORGANIZATION IS LINE SEQUENTIAL.
007050     SELECT  TR-SOURCE-FILE     ASSIGN TO TRSRCMST
007060             ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT  TR-ACCEPT-FILE     ASSIGN TO TRACCEPT
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300*
007400 DATA                    DIVISION.
007500*================================
007600*
007700 FILE                    SECTION.
007800*
007900 FD  TR-STAGE-FILE.
008000 01  TR-STAGE-RECORD.
008100     COPY "wstrrum.cob".
008200*
008300 FD  TR-KNOWN-FILE.
008400 01  TR-KNOWN-RECORD      PIC X(73).
008450*
008460 FD  TR-SOURCE-FILE.
008470 01  TR-SOURCE-IN-RECORD  PIC X(48).
008500*
008600 FD  TR-ACCEPT-FILE.
008700 01  TR-ACCEPT-RECORD     PIC X(185).
008800*
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  PROG-NAME            PIC X(15) VALUE "TR020 (1.0.06)".
009150 77  WS-SRC-MAX           COMP   PIC 9(4) VALUE ZERO.
009200 77  WS-KNOWN-MAX         COMP   PIC 9(4) VALUE ZERO.
009300 77  WS-READ-CNT          COMP-3 PIC 9(7) VALUE ZERO.
009400 77  WS-ACC-CNT           COMP-3 PIC 9(7) VALUE ZERO.
009500 77  WS-DUP-URL-CNT       COMP-3 PIC 9(7) VALUE ZERO.
009600 77  WS-DUP-RECENT-CNT    COMP-3 PIC 9(7) VALUE ZERO.
009700 77  WS-NOURL-CNT         COMP-3 PIC 9(7) VALUE ZERO.
009800*
009900 01  WS-DATA.
010000     03  WS-REPLY         PIC X.
010100     03  TR-TEST-RUN      PIC X      VALUE "N".
010200         88  TR-TESTING             VALUE "Y".
010300     03  FILLER           PIC X(8).
010400*
010500 01  WS-KNOWN-TABLE.
010600     03  WS-KNOWN-ENTRY   OCCURS 4000 TIMES
010700                          INDEXED BY WS-KX.
010800         05  WK-URL-KEY        PIC X(12).
010900         05  WK-PLAYER-NAME    PIC X(30).
011000         05  WK-TO-CLUB        PIC X(25).
011100         05  WK-DAYS-AGO       PIC 9(3).
011200         05  WK-CRED-RANK      PIC 9.
011300         05  FILLER            PIC X(2).
011400*
011500 01  WS-KNOWN-TABLE-X REDEFINES WS-KNOWN-TABLE.
011600     03  WS-KNOWN-LINE    PIC X(73) OCCURS 4000 TIMES.
011700*
011710 01  WS-SOURCE-TABLE.
011720     03  WS-SRC-ENTRY OCCURS 1 TO 2000 TIMES
011730                      DEPENDING ON WS-SRC-MAX
011740                      ASCENDING KEY WS-SM-SOURCE-NAME
011750                      INDEXED BY WS-SX.
011760         05  WS-SM-SOURCE-NAME     PIC X(25).
011770         05  WS-SM-SOURCE-TYPE     PIC X(10).
011780         05  WS-SM-REPUTATION-TAG  PIC X(10).
011790         05  WS-SM-HIT-RATE        PIC 9V99.
011795         05  FILLER                PIC X(2).
011796*
011797 01  WS-SM-FOUND          PIC X      VALUE "N".
011798     88  WS-SOURCE-FOUND            VALUE "Y".
011799*
011800 01  WS-OUTLET-TABLE.
011900     03  FILLER PIC X(25) VALUE "BBC Sport".
012000     03  FILLER PIC 9     VALUE 5.
012100     03  FILLER PIC X(25) VALUE "The Guardian".
012200     03  FILLER PIC 9     VALUE 4.
012300     03  FILLER PIC X(25) VALUE "Sky Sports".
012400     03  FILLER PIC 9     VALUE 4.
012500     03  FILLER PIC X(25) VALUE "ESPN".
012600     03  FILLER PIC 9     VALUE 3.
012700     03  FILLER PIC X(25) VALUE "Goal.com".
012800     03  FILLER PIC 9     VALUE 2.
012900     03  FILLER PIC X(25) VALUE "The Sun".
013000     03  FILLER PIC 9     VALUE 1.
013100     03  FILLER PIC X(25) VALUE "Daily Mail".
013200     03  FILLER PIC 9     VALUE 1.
013300*
013400 01  WS-OUTLET-TABLE-R REDEFINES WS-OUTLET-TABLE.
013500     03  WO-ENTRY OCCURS 7 TIMES INDEXED BY WS-OX.
013600         05  WO-NAME      PIC X(25).
013700         05  WO-RANK      PIC 9.
013800*
013900 01  WS-WORK-AREA.
014000     03  WS-IN-RANK       PIC 9      VALUE ZERO.
014100     03  WS-STATUS-CODE   PIC X      VALUE SPACE.
014200     03  FILLER           PIC X(4).
014250 01  WS-WORK-AREA-R REDEFINES WS-WORK-AREA
014260                          PIC X(6).
014300*
014400 01  WS-FILE-STATUS.
014500     03  TR-STAGE-STATUS  PIC XX     VALUE "00".
014600     03  TR-KNOWN-STATUS  PIC XX     VALUE "00".
014650     03  TR-SOURCE-STATUS PIC XX     VALUE "00".
014700     03  TR-ACCEPT-STATUS PIC XX     VALUE "00".
014750     03  FILLER           PIC X(4).
014800*
014900 PROCEDURE DIVISION.
015000*======================
015100*
015200 AA000-MAIN               SECTION.
015300***********************************
015400     PERFORM  AA010-OPEN-FILES.
015450     PERFORM  AA012-LOAD-SOURCE-TABLE
015460             THRU AA012-LOAD-SOURCE-TABLE-EXIT.
015500     PERFORM  AA015-LOAD-KNOWN-TABLE
015600             THRU AA015-LOAD-KNOWN-TABLE-EXIT.
015700     PERFORM  BB000-PROCESS-STAGE
015800             THRU BB000-PROCESS-STAGE-EXIT.
015900     PERFORM  AA020-CLOSE-FILES.
016000     DISPLAY  "TR020 READ=" WS-READ-CNT
016100              " ACC=" WS-ACC-CNT
016200              " DUP-URL=" WS-DUP-URL-CNT
016300              " DUP-RECENT=" WS-DUP-RECENT-CNT
016400              " NO-URL=" WS-NOURL-CNT.
016500     GOBACK.
016600*
016700 AA000-EXIT.
016800     EXIT.
016900*
017000 AA010-OPEN-FILES         SECTION.
017100***********************************
017200     OPEN     INPUT  TR-STAGE-FILE.
017300     OPEN     INPUT  TR-KNOWN-FILE.
017350     OPEN     INPUT  TR-SOURCE-FILE.
017400     OPEN     OUTPUT TR-ACCEPT-FILE.
017500*
017600 AA010-EXIT.
017700     EXIT.
017800*
017810 AA012-LOAD-SOURCE-TABLE  SECTION.
017820***********************************
017830*    TR9939 SOURCE MASTER NOW LOADED HERE SO THE IN-RANK
017840*    RESOLUTION CAN CHECK THE REPUTATION TAG FIRST, SAME
017850*    TABLE/SEARCH SHAPE AS TR030.
017860     MOVE     ZERO TO WS-SRC-MAX.
017870*
017880 AA012-READ-SOURCE.
017890     READ     TR-SOURCE-FILE
017895              AT END GO TO AA012-LOAD-SOURCE-TABLE-EXIT.
017900     IF       WS-SRC-MAX NOT < 2000
017905              GO TO AA012-LOAD-SOURCE-TABLE-EXIT.
017910     ADD      1 TO WS-SRC-MAX.
017915     MOVE     TR-SOURCE-IN-RECORD (1:25)
017920                                TO WS-SM-SOURCE-NAME (WS-SRC-MAX).
017925     MOVE     TR-SOURCE-IN-RECORD (26:10)
017930                                TO WS-SM-SOURCE-TYPE (WS-SRC-MAX).
017935     MOVE     TR-SOURCE-IN-RECORD (36:10)
017940                             TO WS-SM-REPUTATION-TAG (WS-SRC-MAX).
017945     MOVE     TR-SOURCE-IN-RECORD (46:3)
017950                                TO WS-SM-HIT-RATE (WS-SRC-MAX).
017955     GO       TO AA012-READ-SOURCE.
017960*
017965 AA012-LOAD-SOURCE-TABLE-EXIT.
017970     EXIT.
017975*
018000 AA015-LOAD-KNOWN-TABLE   SECTION.
018100***********************************
018200     SET      WS-KX TO 1.
018300     MOVE     ZERO TO WS-KNOWN-MAX.
018400*
018500 AA015-READ-KNOWN.
018600     READ     TR-KNOWN-FILE
018700              AT END GO TO AA015-LOAD-KNOWN-TABLE-EXIT.
018800     IF       WS-KNOWN-MAX NOT < 4000
018900              GO TO AA015-LOAD-KNOWN-TABLE-EXIT.
019000     ADD      1 TO WS-KNOWN-MAX.
019100     SET      WS-KX TO WS-KNOWN-MAX.
019200     MOVE     TR-KNOWN-RECORD TO WS-KNOWN-LINE (WS-KNOWN-MAX).
019300     GO       TO AA015-READ-KNOWN.
019400*
019500 AA015-LOAD-KNOWN-TABLE-EXIT.
019600     EXIT.
019700*
019800 AA020-CLOSE-FILES        SECTION.
019900***********************************
020000     CLOSE    TR-STAGE-FILE
020050              TR-SOURCE-FILE
020100              TR-KNOWN-FILE
020150              TR-ACCEPT-FILE.
020200*
020300 AA020-EXIT.
020400     EXIT.
020500*
020600 BB000-PROCESS-STAGE      SECTION.
020700***********************************
020800     READ     TR-STAGE-FILE
020900              AT END GO TO BB000-PROCESS-STAGE-EXIT.
021000     ADD      1 TO WS-READ-CNT.
021100     MOVE     SPACE TO WS-STATUS-CODE.
021200     PERFORM  BB010-CHECK-RECORD
021300             THRU BB010-CHECK-RECORD-EXIT.
021400     IF       WS-STATUS-CODE = "A"
021500              PERFORM BB030-WRITE-ACCEPTED
021600                      THRU BB030-WRITE-ACCEPTED-EXIT.
021700     GO       TO BB000-PROCESS-STAGE.
021800*
021900 BB000-PROCESS-STAGE-EXIT.
022000     EXIT.
022100*
022200 BB010-CHECK-RECORD       SECTION.
022300***********************************
022400     IF       TR-SOURCE-URL-KEY = SPACES
022500              ADD 1 TO WS-NOURL-CNT
022600              GO TO BB010-CHECK-RECORD-EXIT.
022700*
022800     SET      WS-KX TO 1.
022900     SEARCH   WS-KNOWN-ENTRY
023000              AT END GO TO BB015-CHECK-RECENCY
023100              WHEN WK-URL-KEY (WS-KX) = TR-SOURCE-URL-KEY
023200              ADD 1 TO WS-DUP-URL-CNT
023300              GO TO BB010-CHECK-RECORD-EXIT.
023400*
023500 BB015-CHECK-RECENCY.
023600     PERFORM  BB020-RESOLVE-IN-RANK
023700             THRU BB020-RESOLVE-IN-RANK-EXIT.
023800     SET      WS-KX TO 1.
023900     SEARCH   WS-KNOWN-ENTRY
024000              AT END GO TO BB010-ACCEPT
024100              WHEN WK-PLAYER-NAME (WS-KX) = TR-PLAYER-NAME
024200                   AND WK-TO-CLUB (WS-KX) = TR-TO-CLUB
024300                   AND WK-DAYS-AGO (WS-KX) NOT > 2
024400                   AND WK-CRED-RANK (WS-KX) > WS-IN-RANK
024500              ADD 1 TO WS-DUP-RECENT-CNT
024600              GO TO BB010-CHECK-RECORD-EXIT.
024700*
024800 BB010-ACCEPT.
024900     MOVE     "A" TO WS-STATUS-CODE.
025000*
025100 BB010-CHECK-RECORD-EXIT.
025200     EXIT.
025300*
025400 BB020-RESOLVE-IN-RANK    SECTION.
025500***********************************
025520*    TR9939 SOURCE-MASTER REPUTATION TAG CHECKED FIRST, THE
025540*    OUTLET TABLE BELOW IS ONLY A FALLBACK FOR SOURCES THE
025560*    MASTER DOES NOT CARRY, 3/NEUTRAL IS THE LAST RESORT.
025600     MOVE     3 TO WS-IN-RANK.
025620     MOVE     "N" TO WS-SM-FOUND.
025640     IF       WS-SRC-MAX = ZERO
025660              GO TO BB020-CHECK-OUTLETS.
025680     SET      WS-SX TO 1.
025700     SEARCH   ALL WS-SRC-ENTRY
025720              AT END GO TO BB020-CHECK-OUTLETS
025740              WHEN WS-SM-SOURCE-NAME (WS-SX) = TR-SOURCE-NAME
025760              MOVE "Y" TO WS-SM-FOUND.
025780*
025800     IF       WS-SOURCE-FOUND
025820              EVALUATE WS-SM-REPUTATION-TAG (WS-SX)
025840                 WHEN "TRUSTED"
025860                      MOVE 5 TO WS-IN-RANK
025880                 WHEN "UNRELIABLE"
025900                      MOVE 1 TO WS-IN-RANK
025920                 WHEN OTHER
025940                      MOVE 3 TO WS-IN-RANK
025960              END-EVALUATE
025980              GO TO BB020-RESOLVE-IN-RANK-EXIT.
026000*
026020 BB020-CHECK-OUTLETS.
026040     SET      WS-OX TO 1.
026060     SEARCH   WO-ENTRY
026080              AT END GO TO BB020-RESOLVE-IN-RANK-EXIT
026100              WHEN WO-NAME (WS-OX) = TR-SOURCE-NAME
026120              MOVE WO-RANK (WS-OX) TO WS-IN-RANK.
026200*
026300 BB020-RESOLVE-IN-RANK-EXIT.
026400     EXIT.
026500*
026600 BB030-WRITE-ACCEPTED     SECTION.
026700***********************************
026800     MOVE     TR-STAGE-RECORD TO TR-ACCEPT-RECORD.
026900     WRITE    TR-ACCEPT-RECORD.
027000     ADD      1 TO WS-ACC-CNT.
027100*
027200 BB030-WRITE-ACCEPTED-EXIT.
027300     EXIT.
027400*
