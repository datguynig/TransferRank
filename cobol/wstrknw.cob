000100********************************************
000200*                                          *
000300*  Record Definition For Known Rumours     *
000400*           Reference File                 *
000500*     Uses KN-Url-Key as key                *
000600********************************************
000700*  File size 73 bytes.
000800*
000900* 04/01/26 rha - Created.
001000* 13/01/26 rha - TR9874 Cred-Rank comment clarified, 1-5 scale.
001100*
001200 01  TR-Known-Record.
001300     03  KN-Url-Key            pic x(12).
001400     03  KN-Player-Name        pic x(30).
001500     03  KN-To-Club            pic x(25).
001600*        days since first seen
001700     03  KN-Days-Ago           pic 9(3).
001800*        1-5, source credibility rank
001900     03  KN-Cred-Rank          pic 9.
002000*        reserved for growth
002100     03  filler                pic x(2).
002200*
