000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TR040.
000500 AUTHOR.                 M P KEARNS.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - TRANSFERRANK.
000700 DATE-WRITTEN.           18/01/1989.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1989, APPLEWOOD COMPUTERS.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001100*                        LICENSE.  SEE THE FILE COPYING FOR
001200*                        DETAILS.
001300*
001400*    REMARKS.            TRANSFERRANK USER-RATING AGGREGATION.
001500*                        MAINTAINS RUNNING TOTAL/COUNT/AVERAGE
001600*                        PER RUMOUR FROM INCOMING STAR RATINGS.
001700*
001800*    VERSION.            SEE PROG-NAME IN WS.
001900*
002000*    CALLED MODULES.     NONE.
002100*
002200*    FILES USED.
002300*                        TR-SCORED-FILE.   SCORED RUMOURS FROM
002400*                                          TR030, READ ONCE TO
002500*                                          BUILD THE KNOWN-ID
002600*                                          TABLE.
002700*                        TR-RATING-FILE.   INCOMING STAR RATINGS.
002800*                        TR-SUMMARY-FILE.  ONE LINE PER RUMOUR,
002900*                                          TOTAL/COUNT/AVERAGE.
003000*
003100*    ERROR MESSAGES USED.
003200*                        TR031, TR032.
003300*
003400* CHANGES.
003500* 18/01/89 MPK         - CREATED.
003600* 02/02/89 MPK         - ADDED THE REPLACE-ON-REPEAT LOGIC, A
003700*                        RATER RE-RATING THE SAME RUMOUR WAS
003800*                        DOUBLE-COUNTING THE AVERAGE.
003900* 07/06/90 RHA         - TR9838 WS-RATE-MAX NOW COMP, WAS PIC 9
004000*                        WHICH OVERFLOWED SILENTLY PAST 9999
004100*                        RUMOURS ON A BUSY TRANSFER WINDOW.
004200* 15/02/94 MPK         - TIDIED THE RATER-SCAN LOOP, NO LOGIC
004300*                        CHANGE.
004400* 29/11/98 RHA         - Y2K. NO DATE FIELDS HELD IN THIS
004500*                        PROGRAM, CHECKED AND CONFIRMED CLEAR.
004600* 12/03/03 RHA         - TR9865 RATER TABLE PER RUMOUR RAISED TO
004700*                        200 ENTRIES, 100 WAS OVERFLOWING FOR
004800*                        POPULAR RUMOURS DURING DEADLINE DAY.
004900* 15/01/26 RHA         - TR9905 ADAPTED FOR TRANSFERRANK, REPLACES
005000*                        THE OLD DATE-CONVERSION LOGIC ENTIRELY.
005100*
005200 ENVIRONMENT             DIVISION.
005300*================================
005400*
005500 CONFIGURATION           SECTION.
005600 SOURCE-COMPUTER.        IBM-370.
005700 OBJECT-COMPUTER.        IBM-370.
005800 SPECIAL-NAMES.
005900     C01                 IS TOP-OF-FORM
006000     UPSI-0              ON STATUS IS TR-TEST-RUN.
006100*
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006400     SELECT  TR-SCORED-FILE     ASSIGN TO TRSCORED
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT  TR-RATING-FILE     ASSIGN TO TRRATING
006700             ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT  TR-SUMMARY-FILE    ASSIGN TO TRRATSUM
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100 DATA                    DIVISION.
007200*================================
007300*
007400 FILE                    SECTION.
007500*
007600 FD  TR-SCORED-FILE.
007700 01  TR-SCORED-RECORD.
007800     COPY "wstrscr.cob".
007900*
008000 FD  TR-RATING-FILE.
008100 01  TR-RATING-RECORD.
008200     COPY "wstrrat.cob".
008300*
008400 FD  TR-SUMMARY-FILE.
008500 01  TR-SUMMARY-RECORD    PIC X(30).
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900 77  PROG-NAME            PIC X(15) VALUE "TR040 (1.0.05)".
009000 77  WS-ID-MAX            COMP   PIC 9(7) VALUE ZERO.
009100 77  WS-READ-CNT          COMP-3 PIC 9(7) VALUE ZERO.
009200 77  WS-BAD-RATING-CNT    COMP-3 PIC 9(7) VALUE ZERO.
009300 77  WS-BAD-ID-CNT        COMP-3 PIC 9(7) VALUE ZERO.
009400 77  WS-OK-CNT            COMP-3 PIC 9(7) VALUE ZERO.
009500*
009600 01  WS-DATA.
009700     03  WS-REPLY         PIC X.
009800     03  TR-TEST-RUN      PIC X      VALUE "N".
009900         88  TR-TESTING             VALUE "Y".
010000     03  FILLER           PIC X(8).
010100*
010200 01  ERROR-MESSAGES.
010300     03  TR031            PIC X(30)
010400                          VALUE "TR031 RATING NOT 1-5 REJECTED".
010500     03  TR032            PIC X(30)
010600                          VALUE "TR032 RUMOUR ID UNKNOWN REJ.".
010700     03  FILLER           PIC X(10).
010800*
010900 01  WS-RUMOUR-TABLE.
011000     03  WS-RUM-ENTRY OCCURS 1 TO 20000 TIMES
011100                      DEPENDING ON WS-ID-MAX
011200                      ASCENDING KEY WT-RUMOUR-ID
011300                      INDEXED BY WS-RX.
011400         05  WT-RUMOUR-ID     PIC 9(6).
011500         05  WT-TOTAL-RATING  COMP-3 PIC S9(7) VALUE ZERO.
011600         05  WT-RATING-COUNT  COMP-3 PIC S9(5) VALUE ZERO.
011700         05  WT-RATER-MAX     COMP   PIC 9(3) VALUE ZERO.
011750         05  FILLER           PIC X(2).
011800         05  WT-RATER-ENTRY OCCURS 200 TIMES
011900                          INDEXED BY WS-WX.
012000             07  WT-RATER-ID  PIC X(15).
012100             07  WT-RATER-VAL PIC 9.
012150             07  FILLER       PIC X(2).
012200*
012300 01  WS-RUMOUR-TABLE-X REDEFINES WS-RUMOUR-TABLE.
012400     03  WS-RUM-LINE PIC X(3424) OCCURS 20000 TIMES.
012500*
012600 01  WS-WORK.
012700     03  WS-VALID-RATING  PIC 9      VALUE ZERO.
012800     03  WS-AVERAGE       PIC 9(3)V99 COMP-3 VALUE ZERO.
012900     03  WS-FOUND         PIC X      VALUE "N".
013000         88  WS-RUMOUR-FOUND        VALUE "Y".
013100     03  WS-RATER-FOUND   PIC X      VALUE "N".
013200         88  WS-RATER-KNOWN         VALUE "Y".
013300     03  FILLER           PIC X(4).
013350 01  WS-WORK-R REDEFINES WS-WORK.
013360     03  FILLER           PIC X(7).
013400*
013500 01  WS-SUMMARY-LINE.
013600     03  SL-RUMOUR-ID     PIC 9(6).
013700     03  FILLER           PIC X      VALUE SPACE.
013800     03  SL-TOTAL         PIC Z(6)9.
013900     03  FILLER           PIC X      VALUE SPACE.
014000     03  SL-COUNT         PIC Z(4)9.
014100     03  FILLER           PIC X      VALUE SPACE.
014200     03  SL-AVERAGE       PIC Z9.99.
014250 01  WS-SUMMARY-LINE-R REDEFINES WS-SUMMARY-LINE.
014260     03  FILLER           PIC X(30).
014300*
014400 01  WS-FILE-STATUS.
014500     03  TR-SCORED-STATUS PIC XX     VALUE "00".
014600     03  TR-RATING-STATUS PIC XX     VALUE "00".
014700     03  TR-SUMMARY-STATUS PIC XX    VALUE "00".
014750     03  FILLER           PIC X(4).
014800*
014900 PROCEDURE DIVISION.
015000*======================
015100*
015200 AA000-MAIN               SECTION.
015300***********************************
015400     PERFORM  AA010-OPEN-FILES.
015500     PERFORM  BB010-LOAD-SCORED-IDS
015600             THRU BB010-LOAD-SCORED-IDS-EXIT.
015700     PERFORM  CC000-PROCESS-RATINGS
015800             THRU CC000-PROCESS-RATINGS-EXIT.
015900     PERFORM  DD010-PRINT-SUMMARY
016000             THRU DD010-PRINT-SUMMARY-EXIT.
016100     PERFORM  AA020-CLOSE-FILES.
016200     DISPLAY  "TR040 READ=" WS-READ-CNT
016300              " OK=" WS-OK-CNT
016400              " BAD-RATING=" WS-BAD-RATING-CNT
016500              " BAD-ID=" WS-BAD-ID-CNT.
016600     GOBACK.
016700*
016800 AA000-EXIT.
016900     EXIT.
017000*
017100 AA010-OPEN-FILES         SECTION.
017200***********************************
017300     OPEN     INPUT  TR-SCORED-FILE.
017400     OPEN     INPUT  TR-RATING-FILE.
017500     OPEN     OUTPUT TR-SUMMARY-FILE.
017600*
017700 AA010-EXIT.
017800     EXIT.
017900*
018000 AA020-CLOSE-FILES        SECTION.
018100***********************************
018200     CLOSE    TR-SCORED-FILE
018300              TR-RATING-FILE
018400              TR-SUMMARY-FILE.
018500*
018600 AA020-EXIT.
018700     EXIT.
018800*
018900 BB010-LOAD-SCORED-IDS    SECTION.
019000***********************************
019100     MOVE     ZERO TO WS-ID-MAX.
019200*
019300 BB010-READ-SCORED.
019400     READ     TR-SCORED-FILE
019500              AT END GO TO BB010-LOAD-SCORED-IDS-EXIT.
019600     IF       WS-ID-MAX NOT < 20000
019700              GO TO BB010-LOAD-SCORED-IDS-EXIT.
019800     ADD      1 TO WS-ID-MAX.
019900     SET      WS-RX TO WS-ID-MAX.
020000     MOVE     TR-RUMOUR-ID TO WT-RUMOUR-ID (WS-ID-MAX).
020100     MOVE     ZERO TO WT-TOTAL-RATING (WS-ID-MAX)
020200                      WT-RATING-COUNT (WS-ID-MAX)
020300                      WT-RATER-MAX (WS-ID-MAX).
020400     GO       TO BB010-READ-SCORED.
020500*
020600 BB010-LOAD-SCORED-IDS-EXIT.
020700     EXIT.
020800*
020900 CC000-PROCESS-RATINGS    SECTION.
021000***********************************
021100     READ     TR-RATING-FILE
021200              AT END GO TO CC000-PROCESS-RATINGS-EXIT.
021300     ADD      1 TO WS-READ-CNT.
021400*
021500     IF       UR-RATING < 1 OR UR-RATING > 5
021600              DISPLAY TR031
021700              ADD 1 TO WS-BAD-RATING-CNT
021800              GO TO CC000-PROCESS-RATINGS.
021900*
022000     MOVE     "N" TO WS-FOUND.
022100     IF       WS-ID-MAX = ZERO
022200              GO TO CC000-ID-NOT-FOUND.
022300     SET      WS-RX TO 1.
022400     SEARCH   ALL WS-RUM-ENTRY
022500              AT END GO TO CC000-ID-NOT-FOUND
022600              WHEN WT-RUMOUR-ID (WS-RX) = UR-RUMOUR-ID
022700              MOVE "Y" TO WS-FOUND.
022800*
022900     IF       NOT WS-RUMOUR-FOUND
023000              GO TO CC000-ID-NOT-FOUND.
023100*
023200     PERFORM  DD020-APPLY-RATING THRU DD020-APPLY-RATING-EXIT.
023300     ADD      1 TO WS-OK-CNT.
023400     GO       TO CC000-PROCESS-RATINGS.
023500*
023600 CC000-ID-NOT-FOUND.
023700     DISPLAY  TR032.
023800     ADD      1 TO WS-BAD-ID-CNT.
023900     GO       TO CC000-PROCESS-RATINGS.
024000*
024100 CC000-PROCESS-RATINGS-EXIT.
024200     EXIT.
024300*
024400 DD020-APPLY-RATING       SECTION.
024500***********************************
024600     MOVE     "N" TO WS-RATER-FOUND.
024700     IF       WT-RATER-MAX (WS-RX) = ZERO
024800              GO TO DD020-NEW-RATER.
024900     SET      WS-WX TO 1.
025000     SEARCH   WT-RATER-ENTRY (WS-RX)
025100              AT END GO TO DD020-NEW-RATER
025200              WHEN WT-RATER-ID (WS-RX, WS-WX) = UR-RATER-ID
025300              MOVE "Y" TO WS-RATER-FOUND.
025400*
025500     IF       WS-RATER-KNOWN
025600              SUBTRACT WT-RATER-VAL (WS-RX, WS-WX)
025700                       FROM WT-TOTAL-RATING (WS-RX)
025800              ADD    UR-RATING TO WT-TOTAL-RATING (WS-RX)
025900              MOVE   UR-RATING TO WT-RATER-VAL (WS-RX, WS-WX)
026000              GO TO DD020-APPLY-RATING-EXIT.
026100*
026200 DD020-NEW-RATER.
026300     IF       WT-RATER-MAX (WS-RX) NOT < 200
026400              GO TO DD020-APPLY-RATING-EXIT.
026500     ADD      1 TO WT-RATER-MAX (WS-RX).
026600     SET      WS-WX TO WT-RATER-MAX (WS-RX).
026700     MOVE     UR-RATER-ID TO WT-RATER-ID (WS-RX, WS-WX).
026800     MOVE     UR-RATING   TO WT-RATER-VAL (WS-RX, WS-WX).
026900     ADD      UR-RATING   TO WT-TOTAL-RATING (WS-RX).
027000     ADD      1           TO WT-RATING-COUNT (WS-RX).
027100*
027200 DD020-APPLY-RATING-EXIT.
027300     EXIT.
027400*
027500 DD010-PRINT-SUMMARY      SECTION.
027600***********************************
027700     IF       WS-ID-MAX = ZERO
027800              GO TO DD010-PRINT-SUMMARY-EXIT.
027900     SET      WS-RX TO 1.
028000*
028100 DD010-PRINT-LOOP.
028200     IF       WT-RATING-COUNT (WS-RX) = ZERO
028300              MOVE ZERO TO WS-AVERAGE
028400     ELSE
028500              COMPUTE WS-AVERAGE ROUNDED =
028600                      WT-TOTAL-RATING (WS-RX) /
028700                      WT-RATING-COUNT (WS-RX)
028800     END-IF.
028900*
029000     MOVE     WT-RUMOUR-ID (WS-RX)    TO SL-RUMOUR-ID.
029100     MOVE     WT-TOTAL-RATING (WS-RX) TO SL-TOTAL.
029200     MOVE     WT-RATING-COUNT (WS-RX) TO SL-COUNT.
029300     MOVE     WS-AVERAGE              TO SL-AVERAGE.
029400     MOVE     WS-SUMMARY-LINE         TO TR-SUMMARY-RECORD.
029500     WRITE    TR-SUMMARY-RECORD.
029600*
029700     SET      WS-RX UP BY 1.
029800     IF       WS-RX NOT > WS-ID-MAX
029900              GO TO DD010-PRINT-LOOP.
030000*
030100 DD010-PRINT-SUMMARY-EXIT.
030200     EXIT.
030300*
